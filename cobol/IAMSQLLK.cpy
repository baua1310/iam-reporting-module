000100******************************************************************
000200* COPYBOOK      :: IAMSQLLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMSQL0M" - Stub fuer
000400*                  DATASOURCE-TYPE DATABASE. Es findet in diesem
000500*                  Portierungsstand keine echte SQL-Ausfuehrung
000600*                  statt (kein Datenbankhandler im Zieldialekt).
000700* PREFIX        :: LK-SQL-
000800* LAENGE        :: 205 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-02-05 rss   IAMBAT-3    Neuerstellung                      IAMSQLLK
001400******************************************************************
001500 01  LK-SQL-PARMS.
001600     05  LK-SQL-QUERY-TEXT       PIC X(200).
001700     05  LK-SQL-RESULT-VALUE     PIC S9(10)V9(10) COMP-3.
001800     05  LK-SQL-STATUS           PIC X(01).
001900         88  LK-SQL-OK                   VALUE "0".
002000         88  LK-SQL-NOK                  VALUE "1".
002100     05  FILLER                  PIC X(02)   VALUE SPACES.
