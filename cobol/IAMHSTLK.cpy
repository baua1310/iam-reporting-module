000100******************************************************************
000200* COPYBOOK      :: IAMHSTLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMHST0M" - liefert
000400*                  den juengsten Erfolgswert eines Measurable aus
000500*                  der RESULTS-HISTORY (fuer Formelsubstitution in
000600*                  IAMFOR0M).
000700* PREFIX        :: LK-HST-
000800* LAENGE        :: 40 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-03-11 rss   IAMBAT-5    Neuerstellung                      IAMHSTLK
001400******************************************************************
001500 01  LK-HST-PARMS.
001600     05  LK-HST-MEASURABLE-ID    PIC X(36).
001700     05  LK-HST-VALUE            PIC S9(10)V9(10) COMP-3.
001800     05  LK-HST-FOUND-SW         PIC X(01).
001900         88  LK-HST-FOUND                VALUE "Y".
002000         88  LK-HST-NOT-FOUND            VALUE "N".
002100     05  LK-HST-STATUS           PIC X(01).
002200         88  LK-HST-OK                   VALUE "0".
002300         88  LK-HST-NOK                  VALUE "1".
002400     05  FILLER                  PIC X(02)   VALUE SPACES.
