000100******************************************************************
000200* COPYBOOK      :: IAMMET
000300* BESCHREIBUNG  :: Satzbild METRIC (konfigurierte Kennzahl mit
000400*                  Formel). MET-TARGET-VALUE wird lediglich
000500*                  durchgereicht (fliesst nicht in die Berechnung
000600*                  ein - Sollwert fuer die spaetere Anzeige).
000700* PREFIX        :: MET-
000800* LAENGE        :: 320 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-01-08 kl    IAMBAT-1    Neuerstellung fuer IAM-Reporting   IAMMET
001400* 2024-01-30 kl    IAMBAT-2    FORMULA-TEXT auf 200 Bytes erweitert
001500******************************************************************
001600 01  METRIC-RECORD.
001700     05  MET-ID                  PIC X(36).
001800     05  MET-LABEL               PIC X(30).
001900     05  MET-NAME                PIC X(60).
002000     05  MET-TARGET-VALUE-TX     PIC X(22).
002100     05  MET-TARGET-VALUE        PIC S9(10)V9(10) COMP-3.
002200     05  MET-FORMULA-TEXT        PIC X(200).
002300     05  FILLER                  PIC X(02)   VALUE SPACES.
