000100******************************************************************
000200* COPYBOOK      :: IAMFORLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMFOR0M" - Formel
000400*                  eines Metric wird uebergeben, Substitution und
000500*                  Auswertung liefert einen einzigen Dezimalwert
000600*                  zurueck.
000700* PREFIX        :: LK-FOR-
000800* LAENGE        :: 213 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-05-14 kl    IAMBAT-8    Neuerstellung                      IAMFORLK
001400******************************************************************
001500 01  LK-FOR-PARMS.
001600     05  LK-FOR-FORMULA-TEXT     PIC X(200).
001700     05  LK-FOR-RESULT-VALUE     PIC S9(10)V9(10) COMP-3.
001800     05  LK-FOR-STATUS           PIC X(01).
001900         88  LK-FOR-OK                   VALUE "0".
002000         88  LK-FOR-NOK                  VALUE "1".
002100     05  FILLER                  PIC X(02)   VALUE SPACES.
