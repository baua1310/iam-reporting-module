000100******************************************************************
000200* COPYBOOK      :: IAMRES
000300* BESCHREIBUNG  :: Satzbild RESULT - wird an die Historie eines
000400*                  Measurable (Messung oder Kennzahl) angehaengt.
000500*                  RES-TIME-PARTS REDEFINES erlaubt den Vergleich
000600*                  "juengster Zeitstempel" ohne FUNCTION-Aufruf.
000700* PREFIX        :: RES-
000800* LAENGE        :: 85 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-01-08 kl    IAMBAT-1    Neuerstellung fuer IAM-Reporting   IAMRES
001400* 2024-02-19 rss   IAMBAT-4    RES-TIME-PARTS REDEFINES ergaenzt  IAMRES
001500*                              (Suche juengster Wert in IAMHST0M)
001600******************************************************************
001700 01  RESULT-RECORD.
001800     05  RES-MEASURABLE-ID       PIC X(36).
001900*            Vorzeichen(1) + 10 Vorkomma + Punkt(1) + 10 Nachkomma
002000     05  RES-VALUE-TX            PIC X(22).
002100     05  RES-VALUE               PIC S9(10)V9(10) COMP-3.
002200     05  RES-POINT-IN-TIME       PIC X(14).
002300     05  RES-TIME-PARTS REDEFINES RES-POINT-IN-TIME.
002400         10  RES-TIME-YYYY       PIC 9(04).
002500         10  RES-TIME-MM         PIC 9(02).
002600         10  RES-TIME-DD         PIC 9(02).
002700         10  RES-TIME-HH         PIC 9(02).
002800         10  RES-TIME-MI         PIC 9(02).
002900         10  RES-TIME-SS         PIC 9(02).
003000     05  RES-STATUS              PIC X(01).
003100         88  RES-STATUS-SUCCESS          VALUE "S".
003200         88  RES-STATUS-ERROR            VALUE "E".
003300     05  FILLER                  PIC X(10)   VALUE SPACES.
