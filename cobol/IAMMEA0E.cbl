000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMMEA0O.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-01-08.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-07-11
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Batchlauf MESSUNG (Measure) - liest die
001400*                     konfigurierten Messungen und schreibt fuer
001500*                     jede einen RESULT-Satz in die Historie.
001600* Auftrag          :: IAMBAT-1 IAMBAT-2 IAMBAT-3 IAMBAT-7 IAMBAT-9
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|2024-01-08| kl  | Neuerstellung (nur MANUAL-Quelle)      IAMMEA0E
002400*-------|----------|-----|---------------------------------------*
002500*B.00.00|2024-01-22| kl  | FILE-Quelle (CSV) ueber IAMCSV0M ergaenzt
002600*-------|----------|-----|---------------------------------------*
002700*B.01.00|2024-02-05| rss | DATABASE-Quelle (Stub) ueber IAMSQL0M  IAMMEA0E
002800*-------|----------|-----|---------------------------------------*
002900*C.00.00|1999-01-04| kl  | JAHR-2000 - TAL-JHJJ auf 4-stellig
003000*                          umgestellt, Pruefung Jahrtausendwechsel
003100*-------|----------|-----|---------------------------------------*
003200*C.01.00|2024-05-14| kl  | MANUAL-DATASOURCES wird jetzt einmalig
003300*                          in Tabelle geladen (SEARCH statt Re-Read)
003400*-------|----------|-----|---------------------------------------*
003500*C.02.00|2024-06-02| kl  | Konvertierung ueber IAMDEC0M zentralisiert
003600*-------|----------|-----|---------------------------------------*
003700*C.03.00|2024-07-11| rss | Auftrag IAMBAT-9: leerer MDS-Wert ist
003800*                          jetzt Fehler (RESULT-STATUS = E)
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Fuer jede Zeile aus MEASUREMENTS:
004400*   MANUAL   - Wert kommt unveraendert aus MANUAL-DATASOURCES
004500*   FILE     - CSV-Aggregation ueber IAMCSV0M (Datei
004600*              data/<DATASOURCE-ID>.csv wird dynamisch zugewiesen)
004700*   DATABASE - immer Stub-Fehler ueber IAMSQL0M (kein Live-SQL
004800*              in diesem Portierungsstand)
004900* Ergebnis wird an RESULTS-HISTORY angehaengt (OPEN EXTEND).
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS IAM-TESTLAUF-SW
005700         ON STATUS IS TESTLAUF
005800         OFF STATUS IS NORMALLAUF
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT MEASUREMENTS-FILE   ASSIGN TO "MEASRMTS"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS FILE-STATUS.
006900     SELECT MDS-FILE            ASSIGN TO "MANUALDS"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS FILE-STATUS.
007200     SELECT RESULTS-HIST-FILE   ASSIGN TO "RESHIST"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS FILE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  MEASUREMENTS-FILE.
007900 01  MEASUREMENTS-LINE.
008000     05  MEA-LINE-TX             PIC X(398).
008100     05  FILLER                  PIC X(02).
008200
008300 FD  MDS-FILE.
008400 01  MDS-LINE.
008500     05  MDS-LINE-TX             PIC X(58).
008600     05  FILLER                  PIC X(02).
008700
008800 FD  RESULTS-HIST-FILE.
008900 01  RESULTS-HIST-LINE.
009000     05  RES-LINE-TX             PIC X(78).
009100     05  FILLER                  PIC X(02).
009200
009300 WORKING-STORAGE SECTION.
009400*--------------------------------------------------------------*
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009600*--------------------------------------------------------------*
009700 01          COMP-FELDER.
009800     05      C4-I1               PIC S9(04) COMP.
009900     05      C4-MDS-COUNT        PIC S9(04) COMP VALUE ZERO.
010000     05      C4-MEASURE-COUNT    PIC S9(04) COMP VALUE ZERO.
010100     05      C4-ERROR-COUNT      PIC S9(04) COMP VALUE ZERO.
010200     05      C4-PTR              PIC S9(04) COMP.
010300     05      C4-LEN              PIC S9(04) COMP.
010400
010500*--------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K
010700*--------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL             PIC X(08) VALUE "IAMMEA0O".
011000     05      K-MAX-MDS           PIC S9(04) COMP VALUE 500.
011100     05      K-DATA-PFAD         PIC X(05) VALUE "data/".
011200     05      K-CSV-SUFFIX        PIC X(04) VALUE ".csv".
011300
011400*--------------------------------------------------------------*
011500* Copybooks Satzbilder
011600*--------------------------------------------------------------*
011700     COPY IAMSW    OF "=IAMLIB".
011800     COPY IAMMEAS  OF "=IAMLIB".
011900     COPY IAMMDS   OF "=IAMLIB".
012000     COPY IAMRES   OF "=IAMLIB".
012100
012200*--------------------------------------------------------------*
012300* Zusaetzliche EOF-Schalter (mehrere Dateien im selben Programm,
012400* die gemeinsame FILE-STATUS aus IAMSW gilt jeweils nur fuer die
012500* gerade angesprochene Datei)
012600*--------------------------------------------------------------*
012700 01          SCHALTER-LOKAL.
012800     05      MEA-EOF-SW          PIC X(01) VALUE "N".
012900         88  FILE-EOF-MEA                VALUE "Y".
013000     05      MDS-EOF-SW          PIC X(01) VALUE "N".
013100         88  FILE-EOF-MDS                VALUE "Y".
013200
013300*--------------------------------------------------------------*
013400* Tabelle MANUAL-DATASOURCES (einmalig geladen, per SEARCH)
013500*--------------------------------------------------------------*
013600 01          MDS-TABLE.
013700     05      MDS-ENTRY OCCURS 500 TIMES
013800             INDEXED BY MDS-IX.
013900         10  MDS-T-ID                PIC X(36).
014000         10  MDS-T-VALUE-PRESENT-SW  PIC X(01).
014100         10  MDS-T-VALUE             PIC S9(10)V9(10) COMP-3.
014200
014300*--------------------------------------------------------------*
014400* Datum-/Uhrzeitfelder (fuer TAL-Routine)
014500*--------------------------------------------------------------*
014600 01          TAL-TIME.
014700     05      TAL-JHJJMMTT.
014800         10  TAL-JHJJ            PIC S9(04) COMP.
014900         10  TAL-MM              PIC S9(04) COMP.
015000         10  TAL-TT              PIC S9(04) COMP.
015100     05      TAL-HHMI.
015200         10  TAL-HH              PIC S9(04) COMP.
015300         10  TAL-MI              PIC S9(04) COMP.
015400     05      TAL-SS              PIC S9(04) COMP.
015500
015600 01          TAL-TIME-D.
015700     05      TAL-JHJJMMTT.
015800         10  TAL-JHJJ            PIC 9(04).
015900         10  TAL-MM              PIC 9(02).
016000         10  TAL-TT              PIC 9(02).
016100     05      TAL-HHMI.
016200         10  TAL-HH              PIC 9(02).
016300         10  TAL-MI              PIC 9(02).
016400     05      TAL-SS              PIC 9(02).
016500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
016600     05      TAL-TIME-N14        PIC 9(14).
016700
016800*--------------------------------------------------------------*
016900* Weitere Arbeitsfelder: Praefix W
017000*--------------------------------------------------------------*
017100 01          WORK-FELDER.
017200     05      W-COL-IDX-JR        PIC X(04) JUSTIFIED RIGHT.
017300     05      W-CSV-FILE-NAME     PIC X(60) VALUE SPACES.
017400     05      W-DEC-TEXT          PIC X(22).
017500     05      W-DEC-STATUS        PIC X(01).
017600
017700*--------------------------------------------------------------*
017800* Parameter fuer Untermodulaufrufe: Praefix P
017900*--------------------------------------------------------------*
018000 01          PARAMETER-FELDER.
018100     05      P-DUMMY             PIC X(02).
018200
018300     COPY IAMCSVLK OF "=IAMLIB".
018400     COPY IAMSQLLK OF "=IAMLIB".
018500     COPY IAMDECLK OF "=IAMLIB".
018600
018700 PROCEDURE DIVISION.
018800
018900******************************************************************
019000* Steuerungs-Section
019100******************************************************************
019200 A100-STEUERUNG SECTION.
019300 A100-00.
019400     PERFORM B000-VORLAUF
019500     IF PRG-ABBRUCH
019600         CONTINUE
019700     ELSE
019800         PERFORM B100-VERARBEITUNG
019900     END-IF
020000     PERFORM B090-ENDE
020100     STOP RUN
020200     .
020300 A100-99.
020400     EXIT.
020500
020600******************************************************************
020700* Vorlauf: Dateien oeffnen, Stammdaten laden
020800******************************************************************
020900 B000-VORLAUF SECTION.
021000 B000-00.
021100     INITIALIZE SCHALTER
021200     OPEN INPUT  MEASUREMENTS-FILE
021300     IF FILE-NOK
021400         DISPLAY K-MODUL " - MEASUREMENTS nicht lesbar, RC="
021500                 FILE-STATUS
021600         SET PRG-ABBRUCH TO TRUE
021700         EXIT SECTION
021800     END-IF
021900
022000     PERFORM C000-LOAD-MDS-TABLE
022100
022200     OPEN EXTEND RESULTS-HIST-FILE
022300     IF FILE-NOK
022400         DISPLAY K-MODUL " - RESULTS-HISTORY nicht schreibbar, RC="
022500                 FILE-STATUS
022600         SET PRG-ABBRUCH TO TRUE
022700         EXIT SECTION
022800     END-IF
022900
023000     PERFORM D000-READ-MEASUREMENT
023100     .
023200 B000-99.
023300     EXIT.
023400
023500******************************************************************
023600* Ende: Dateien schliessen, Abschlussmeldung
023700******************************************************************
023800 B090-ENDE SECTION.
023900 B090-00.
024000     IF PRG-ABBRUCH
024100         DISPLAY K-MODUL " *** ABBRUCH ***"
024200     ELSE
024300         CLOSE MEASUREMENTS-FILE
024400         CLOSE MDS-FILE
024500         CLOSE RESULTS-HIST-FILE
024600         DISPLAY K-MODUL " Messungen verarbeitet: " C4-MEASURE-COUNT
024700         DISPLAY K-MODUL " davon Fehler          : " C4-ERROR-COUNT
024800     END-IF
024900     .
025000 B090-99.
025100     EXIT.
025200
025300******************************************************************
025400* Verarbeitung: eine Zeile MEASUREMENTS je Durchlauf
025500******************************************************************
025600 B100-VERARBEITUNG SECTION.
025700 B100-00.
025800     PERFORM B110-VERARBEITE-SATZ THRU B110-99
025900         UNTIL FILE-EOF-MEA
026000     .
026100 B100-99.
026200     EXIT.
026300
026400 B110-VERARBEITE-SATZ.
026500     ADD 1 TO C4-MEASURE-COUNT
026600     SET RESULT-SW-SUCCESS TO TRUE
026700     MOVE SPACES TO RESULT-RECORD
026800     MOVE MEA-ID TO RES-MEASURABLE-ID
026900
027000     PERFORM E000-PARSE-MEASUREMENT
027100
027200     IF RESULT-SW-SUCCESS
027300         EVALUATE TRUE
027400             WHEN MEA-DS-MANUAL
027500                 PERFORM F100-PROCESS-MANUAL
027600             WHEN MEA-DS-FILE
027700                 PERFORM F200-PROCESS-FILE
027800             WHEN MEA-DS-DATABASE
027900                 PERFORM F300-PROCESS-DATABASE
028000             WHEN OTHER
028100*                    unbekannte Datenquellenart - Fehler
028200                 SET RESULT-SW-ERROR TO TRUE
028300         END-EVALUATE
028400     END-IF
028500
028600     PERFORM G000-WRITE-RESULT
028700     PERFORM D000-READ-MEASUREMENT
028800     .
028900 B110-99.
029000     EXIT.
029100
029200******************************************************************
029300* Naechste MEASUREMENTS-Zeile lesen
029400******************************************************************
029500 D000-READ-MEASUREMENT SECTION.
029600 D000-00.
029700     READ MEASUREMENTS-FILE
029800         AT END SET FILE-EOF-MEA TO TRUE
029900     END-READ
030000     .
030100 D000-99.
030200     EXIT.
030300
030400******************************************************************
030500* MEASUREMENTS-Zeile (kommagetrennt) in Satzbild einsortieren
030600******************************************************************
030700 E000-PARSE-MEASUREMENT SECTION.
030800 E000-00.
030900     IF FILE-EOF-MEA
031000         EXIT SECTION
031100     END-IF
031200
031300     MOVE SPACES TO MEASUREMENT-RECORD
031400     UNSTRING MEA-LINE-TX DELIMITED BY ","
031500         INTO MEA-ID,
031600              MEA-LABEL,
031700              MEA-NAME,
031800              MEA-DATASOURCE-TYPE,
031900              MEA-DATASOURCE-ID,
032000              MEA-CSV-HEADER-TEXT,
032100              MEA-CSV-COLUMN-NAME,
032200              MEA-CSV-COLUMN-INDEX-TX,
032300              MEA-CSV-DELIMITER,
032400              MEA-CSV-AGG-METHOD,
032500              MEA-SQL-QUERY
032600     END-UNSTRING
032700
032800*            Spaltenindex rechtsbuendig nullauffuellen, damit die
032900*            REDEFINES-Sicht MEA-CSV-COLUMN-INDEX PIC 9(04) gilt
033000     MOVE MEA-CSV-COLUMN-INDEX-TX TO W-COL-IDX-JR
033100     INSPECT W-COL-IDX-JR REPLACING ALL SPACE BY ZERO
033200     MOVE W-COL-IDX-JR TO MEA-CSV-COLUMN-INDEX-TX
033300     .
033400 E000-99.
033500     EXIT.
033600
033700******************************************************************
033800* Datenquelle MANUAL - Wert unveraendert aus MDS-TABLE
033900******************************************************************
034000 F100-PROCESS-MANUAL SECTION.
034100 F100-00.
034200     SET MDS-IX TO 1
034300     SEARCH MDS-ENTRY
034400         AT END
034500             DISPLAY K-MODUL " - MANUAL-DATASOURCE nicht gefunden: "
034600                     MEA-DATASOURCE-ID
034700             SET RESULT-SW-ERROR TO TRUE
034800         WHEN MDS-T-ID (MDS-IX) = MEA-DATASOURCE-ID
034900             IF MDS-T-VALUE-PRESENT-SW (MDS-IX) = "N"
035000                 DISPLAY K-MODUL
035100                     " - MANUAL-DATASOURCE ohne Wert: "
035200                     MEA-DATASOURCE-ID
035300                 SET RESULT-SW-ERROR TO TRUE
035400             ELSE
035500                 MOVE MDS-T-VALUE (MDS-IX) TO RES-VALUE
035600             END-IF
035700     END-SEARCH
035800     .
035900 F100-99.
036000     EXIT.
036100
036200******************************************************************
036300* Datenquelle FILE - CSV-Aggregation ueber IAMCSV0M
036400******************************************************************
036500 F200-PROCESS-FILE SECTION.
036600 F200-00.
036700     IF MEA-CSV-HEADER-TEXT NOT = "TRUE " AND
036800        MEA-CSV-HEADER-TEXT NOT = "FALSE"
036900         DISPLAY K-MODUL " - ATTR-CSV-HEADER fehlt/ungueltig"
037000         SET RESULT-SW-ERROR TO TRUE
037100         EXIT SECTION
037200     END-IF
037300     IF MEA-CSV-DELIMITER = SPACE
037400         DISPLAY K-MODUL " - ATTR-CSV-DELIMITER fehlt"
037500         SET RESULT-SW-ERROR TO TRUE
037600         EXIT SECTION
037700     END-IF
037800     IF MEA-CSV-AGG-METHOD = SPACES
037900         DISPLAY K-MODUL " - ATTR-CSV-AGG-METHOD fehlt"
038000         SET RESULT-SW-ERROR TO TRUE
038100         EXIT SECTION
038200     END-IF
038300
038400     MOVE SPACES TO W-CSV-FILE-NAME
038500     STRING K-DATA-PFAD       DELIMITED BY SIZE,
038600            MEA-DATASOURCE-ID DELIMITED BY SPACE,
038700            K-CSV-SUFFIX      DELIMITED BY SIZE
038800         INTO W-CSV-FILE-NAME
038900     END-STRING
039000
039100     MOVE W-CSV-FILE-NAME        TO LK-CSV-FILE-NAME
039200     MOVE MEA-CSV-HEADER-TEXT    TO LK-CSV-HEADER-TEXT
039300     MOVE MEA-CSV-COLUMN-NAME    TO LK-CSV-COLUMN-NAME
039400     MOVE MEA-CSV-COLUMN-INDEX   TO LK-CSV-COLUMN-INDEX
039500     MOVE MEA-CSV-DELIMITER      TO LK-CSV-DELIMITER
039600     MOVE MEA-CSV-AGG-METHOD     TO LK-CSV-AGG-METHOD
039700     MOVE "0"                    TO LK-CSV-STATUS
039800
039900     CALL "IAMCSV0M" USING LK-CSV-PARMS
040000
040100     IF LK-CSV-STATUS = "0"
040200         MOVE LK-CSV-RESULT-VALUE TO RES-VALUE
040300     ELSE
040400         SET RESULT-SW-ERROR TO TRUE
040500     END-IF
040600     .
040700 F200-99.
040800     EXIT.
040900
041000******************************************************************
041100* Datenquelle DATABASE - Stub ueber IAMSQL0M (immer E)
041200******************************************************************
041300 F300-PROCESS-DATABASE SECTION.
041400 F300-00.
041500     MOVE MEA-SQL-QUERY TO LK-SQL-QUERY-TEXT
041600     MOVE "0"           TO LK-SQL-STATUS
041700     CALL "IAMSQL0M" USING LK-SQL-PARMS
041800     SET RESULT-SW-ERROR TO TRUE
041900     .
042000 F300-99.
042100     EXIT.
042200
042300******************************************************************
042400* RESULT-Satz schreiben (Text-Repraesentation) und anhaengen
042500******************************************************************
042600 G000-WRITE-RESULT SECTION.
042700 G000-00.
042800     IF RESULT-SW-ERROR
042900         ADD 1 TO C4-ERROR-COUNT
043000         MOVE ZERO TO RES-VALUE
043100     END-IF
043200
043300     MOVE "C"       TO LK-DEC-FUNCTION
043400     MOVE RES-VALUE TO LK-DEC-VALUE
043500     CALL "IAMDEC0M" USING LK-DEC-PARMS
043600     MOVE LK-DEC-TEXT TO RES-VALUE-TX
043700
043800     PERFORM U200-TIMESTAMP
043900     MOVE TAL-JHJJ TO RES-TIME-YYYY
044000     MOVE TAL-MM   TO RES-TIME-MM
044100     MOVE TAL-TT   TO RES-TIME-DD
044200     MOVE TAL-HH   TO RES-TIME-HH
044300     MOVE TAL-MI   TO RES-TIME-MI
044400     MOVE TAL-SS   TO RES-TIME-SS
044500
044600     IF RESULT-SW-SUCCESS
044700         MOVE "S" TO RES-STATUS
044800     ELSE
044900         MOVE "E" TO RES-STATUS
045000     END-IF
045100
045200     MOVE SPACES TO RESULTS-HIST-LINE
045300     STRING RES-MEASURABLE-ID  DELIMITED BY SPACE,
045400            ","                DELIMITED BY SIZE,
045500            RES-VALUE-TX       DELIMITED BY SIZE,
045600            ","                DELIMITED BY SIZE,
045700            RES-POINT-IN-TIME  DELIMITED BY SIZE,
045800            ","                DELIMITED BY SIZE,
045900            RES-STATUS         DELIMITED BY SIZE
046000         INTO RES-LINE-TX
046100     END-STRING
046200     WRITE RESULTS-HIST-LINE
046300     .
046400 G000-99.
046500     EXIT.
046600
046700******************************************************************
046800* MANUAL-DATASOURCES einmalig komplett in Tabelle laden
046900******************************************************************
047000 C000-LOAD-MDS-TABLE SECTION.
047100 C000-00.
047200     OPEN INPUT MDS-FILE
047300     IF FILE-NOK
047400         DISPLAY K-MODUL " - MANUAL-DATASOURCES nicht lesbar, RC="
047500                 FILE-STATUS
047600         EXIT SECTION
047700     END-IF
047800
047900     SET FILE-OK TO TRUE
048000     MOVE ZERO TO C4-MDS-COUNT
048100     READ MDS-FILE AT END SET FILE-EOF-MDS TO TRUE END-READ
048200
048300     PERFORM C010-LOAD-MDS-LINE THRU C010-99
048400         UNTIL FILE-EOF-MDS OR C4-MDS-COUNT >= K-MAX-MDS
048500
048600     CLOSE MDS-FILE
048700     .
048800 C000-99.
048900     EXIT.
049000
049100 C010-LOAD-MDS-LINE.
049200     ADD 1 TO C4-MDS-COUNT
049300     MOVE SPACES TO MANUAL-DATASOURCE-RECORD
049400     UNSTRING MDS-LINE-TX DELIMITED BY ","
049500         INTO MDS-ID, MDS-VALUE-TX
049600     END-UNSTRING
049700
049800     MOVE MDS-ID TO MDS-T-ID (C4-MDS-COUNT)
049900     IF MDS-VALUE-TX = SPACES
050000         MOVE "N" TO MDS-T-VALUE-PRESENT-SW (C4-MDS-COUNT)
050100     ELSE
050200         MOVE "Y" TO MDS-T-VALUE-PRESENT-SW (C4-MDS-COUNT)
050300         MOVE "T" TO LK-DEC-FUNCTION
050400         MOVE MDS-VALUE-TX TO LK-DEC-TEXT
050500         CALL "IAMDEC0M" USING LK-DEC-PARMS
050600         MOVE LK-DEC-VALUE TO MDS-T-VALUE (C4-MDS-COUNT)
050700     END-IF
050800
050900     READ MDS-FILE AT END SET FILE-EOF-MDS TO TRUE END-READ
051000     .
051100 C010-99.
051200     EXIT.
051300
051400******************************************************************
051500* TIMESTAMP erstellen (Betriebssystemzeit ueber TAL)
051600******************************************************************
051700 U200-TIMESTAMP SECTION.
051800 U200-00.
051900     ENTER TAL "TIME" USING TAL-TIME
052000     MOVE CORR TAL-TIME TO TAL-TIME-D
052100     .
052200 U200-99.
052300     EXIT.
