000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMFOR0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-05-14.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-08-11
001200* Letzte Version   :: B.02.00
001300* Kurzbeschreibung :: Formelvariablen ({{label}}) einer Kennzahl
001400*                     werden gegen den juengsten Ergebniswert des
001500*                     gleichnamigen Measurable (Messung oder
001600*                     Kennzahl) aufgeloest, danach wird der reine
001700*                     Rechenausdruck ausgewertet (+ - * / Klammern,
001800*                     unaeres Minus). Wird von IAMCAL0O je Kennzahl
001900*                     einmal gerufen.
002000* Auftrag          :: IAMBAT-8 IAMBAT-10
002100*
002200* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers. | Datum    | von | Kommentar                             *
002600*-------|----------|-----|---------------------------------------*
002700*A.00.00|2024-05-14| kl  | Neuerstellung (Klammer-/Substitutions- IAMFOR0M
002800*                        | logik)
002900*-------|----------|-----|---------------------------------------*
003000*A.01.00|1999-03-08| rss | Jahr-2000 - Zeitstempelvergleich in derIAMFOR0M
003100*                        | Ergebnishistorie ausschliesslich ueber
003200*                        | IAMHST0M, keine eigene 2-stellige
003300*                        | Jahreslogik in diesem Modul vorhanden
003400*-------|----------|-----|---------------------------------------*
003500*B.00.00|2024-06-25| kl  | Ausdrucksauswertung (Shunting-Yard ohneIAMFOR0M
003600*                        | intrinsische Funktionen) ergaenzt
003700*-------|----------|-----|---------------------------------------*
003800*B.01.00|2024-07-19| hg  | Unaeres Minus vor Zahlenliteral        IAMFOR0M
003900*-------|----------|-----|---------------------------------------*
004000*B.02.00|2024-08-11| kl  | Label-Musterpruefung ueber IAMLBL0M    IAMFOR0M
004100*                        | wiederverwendet statt eigener Kopie
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* A100-STEUERUNG wiederholt Klammerpruefung/Extraktion/Ersetzung
004700* bis der Arbeitsformeltext keine "{{"-Sequenz mehr enthaelt (siehe
004800* B100-VALIDATE-BRACES / C200-FIND-FIRST-VARIABLE / C500-SUBSTITUTE),
004900* anschliessend wird der reine Ausdruck ueber D-Sections (Tokenizer,
005000* Shunting-Yard, Postfixauswertung) zu einem einzigen Dezimalwert
005100* ausgewertet.
005200*
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS DIGIT-CLASS   IS "0123456789".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT MEASUREMENTS-FILE  ASSIGN TO "MEASRMTS"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FILE-STATUS.
006500     SELECT METRICS-FILE       ASSIGN TO "METRICS"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  MEASUREMENTS-FILE
007200     RECORDING MODE IS F.
007300 01  MEASUREMENTS-LINE.
007400     05  MEA-LINE-TX             PIC X(398).
007500     05  FILLER                  PIC X(02).
007600
007700 FD  METRICS-FILE
007800     RECORDING MODE IS F.
007900 01  METRICS-LINE.
008000     05  MET-LINE-TX             PIC X(318).
008100     05  FILLER                  PIC X(02).
008200
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-I1               PIC S9(04) COMP.
008900     05      C4-I2               PIC S9(04) COMP.
009000     05      C4-LEN              PIC S9(04) COMP.
009100     05      C4-OPEN-COUNT       PIC S9(04) COMP.
009200     05      C4-OPEN-POS         PIC S9(04) COMP.
009300     05      C4-CLOSE-POS        PIC S9(04) COMP.
009400     05      C4-LABEL-LEN        PIC S9(04) COMP.
009500     05      C4-NUM-LEN          PIC S9(04) COMP.
009600     05      C4-TOK-COUNT        PIC S9(04) COMP.
009700     05      C4-POST-COUNT       PIC S9(04) COMP.
009800     05      C4-OP-TOP           PIC S9(04) COMP.
009900     05      C4-VAL-TOP          PIC S9(04) COMP.
010000     05      C4-LOOP-GUARD       PIC S9(04) COMP.
010100
010200*--------------------------------------------------------------*
010300* Felder mit konstantem Inhalt: Praefix K
010400*--------------------------------------------------------------*
010500 01          KONSTANTE-FELDER.
010600     05      K-MODUL             PIC X(08) VALUE "IAMFOR0M".
010700     05      K-MAX-DURCHLAEUFE   PIC S9(04) COMP VALUE 50.
010800     05      FILLER              PIC X(02) VALUE SPACES.
010900
011000     COPY IAMMEAS OF "=IAMLIB".
011100     COPY IAMMET  OF "=IAMLIB".
011200
011300*--------------------------------------------------------------*
011400* Arbeitsformel - wird bei jeder Substitution neu aufgebaut
011500*--------------------------------------------------------------*
011600 01          W-ARBEITSFORMEL.
011700     05      W-FORMULA           PIC X(200).
011800 01          W-FORMULA-VIEW REDEFINES W-ARBEITSFORMEL.
011900     05      W-FORMULA-FIRST-CHAR PIC X(01).
012000     05      FILLER              PIC X(199).
012100 01          W-FORMULA-NEU.
012200     05      W-FORMULA-BUILD     PIC X(200).
012300
012400 01          W-LABEL-FELDER.
012500     05      W-LABEL-CANDIDATE   PIC X(30).
012600     05      W-FOUND-ID          PIC X(36).
012700     05      W-VALUE-TEXT        PIC X(22).
012800     05      FILLER              PIC X(02) VALUE SPACES.
012900 01          W-LABEL-FELDER-VIEW REDEFINES W-LABEL-FELDER.
013000     05      FILLER              PIC X(66).
013100     05      W-VALUE-SIGN-CHAR   PIC X(01).
013200     05      FILLER              PIC X(23).
013300
013400*--------------------------------------------------------------*
013500* Tokenisierung - Praefix TOK / POST
013600*--------------------------------------------------------------*
013700 01          W-TOKENIZE-FELDER.
013800     05      W-CHAR              PIC X(01).
013900     05      W-NUM-BUF           PIC X(24).
014000     05      W-EMIT-TYPE         PIC X(01).
014100     05      W-EMIT-TEXT         PIC X(24).
014200     05      W-PENDING-SIGN-SW   PIC X(01) VALUE "N".
014300         88  HAS-PENDING-SIGN            VALUE "Y".
014400         88  NO-PENDING-SIGN             VALUE "N".
014500     05      W-IN-NUMBER-SW      PIC X(01) VALUE "N".
014600         88  IN-NUMBER                   VALUE "Y".
014700         88  NOT-IN-NUMBER               VALUE "N".
014800     05      W-PREV-SW           PIC X(01) VALUE "S".
014900         88  PREV-OPERAND                VALUE "V".
015000         88  PREV-OTHER                  VALUE "S".
015100     05      FILLER              PIC X(02) VALUE SPACES.
015200
015300 01          TOKEN-TABLE.
015400     05      TOKEN-ENTRY OCCURS 40 TIMES INDEXED BY TOK-IX.
015500         10  TOK-TYPE            PIC X(01).
015600         10  TOK-TEXT            PIC X(24).
015700     05      FILLER              PIC X(02) VALUE SPACES.
015800
015900 01          POSTFIX-TABLE.
016000     05      POST-ENTRY OCCURS 40 TIMES INDEXED BY POST-IX.
016100         10  POST-TYPE           PIC X(01).
016200         10  POST-TEXT           PIC X(24).
016300     05      FILLER              PIC X(02) VALUE SPACES.
016400
016500 01          OP-STACK-TABLE.
016600     05      OP-STACK-ENTRY OCCURS 40 TIMES PIC X(01).
016700     05      FILLER              PIC X(02) VALUE SPACES.
016800
016900 01          VAL-STACK-TABLE.
017000     05      VAL-STACK-ENTRY OCCURS 40 TIMES
017100                             PIC S9(10)V9(10) COMP-3.
017200     05      FILLER              PIC X(02) VALUE SPACES.
017300
017400*--------------------------------------------------------------*
017500* Formatierung eines Zahlenliterals in das feste 22-Byte-Layout
017600* (Vorzeichen + 10 Vorkomma + Punkt + 10 Nachkomma) fuer IAMDEC0M
017700*--------------------------------------------------------------*
017800 01          W-FORMAT-FELDER.
017900     05      W-FMT-SIGN-CHAR     PIC X(01).
018000     05      W-FMT-INT-RAW       PIC X(10).
018100     05      W-FMT-FRAC-RAW      PIC X(10).
018200     05      W-FMT-INT-J         PIC X(10) JUSTIFIED RIGHT.
018300     05      W-FMT-FRAC-J        PIC X(10).
018400     05      W-FMT-OFFSET        PIC S9(04) COMP.
018500
018600 01          SCHALTER.
018700     05      FILE-STATUS         PIC X(02).
018800         88  FILE-OK                     VALUE "00".
018900         88  FILE-EOF-COND               VALUE "10".
019000     05      REC-STAT REDEFINES FILE-STATUS.
019100         10  FILE-STATUS1        PIC X.
019200         10  FILE-STATUS2        PIC X.
019300     05      MEA-EOF-SW          PIC X(01) VALUE "N".
019400         88  FILE-EOF-MEA                VALUE "Y".
019500     05      MET-EOF-SW          PIC X(01) VALUE "N".
019600         88  FILE-EOF-MET                VALUE "Y".
019700     05      BRACE-VALID-SW      PIC X(01) VALUE "Y".
019800         88  BRACE-IS-VALID              VALUE "Y".
019900         88  BRACE-IS-INVALID            VALUE "N".
020000     05      BRACES-REMAIN-SW    PIC X(01) VALUE "N".
020100         88  BRACES-STILL-REMAIN         VALUE "Y".
020200         88  NO-BRACES-LEFT-SW           VALUE "N".
020300     05      LABEL-FOUND-SW      PIC X(01) VALUE "N".
020400         88  LABEL-WAS-FOUND             VALUE "Y".
020500         88  LABEL-NOT-FOUND             VALUE "N".
020600     05      EXPR-VALID-SW       PIC X(01) VALUE "Y".
020700         88  EXPR-IS-VALID               VALUE "Y".
020800         88  EXPR-IS-INVALID             VALUE "N".
020900     05      W-KEEP-POPPING-SW   PIC X(01) VALUE "Y".
021000         88  KEEP-POPPING                VALUE "Y".
021100         88  NOT-KEEP-POPPING            VALUE "N".
021200     05      FILLER              PIC X(02) VALUE SPACES.
021300
021400 LINKAGE SECTION.
021500     COPY IAMFORLK OF "=IAMLIB".
021600     COPY IAMLBLLK OF "=IAMLIB".
021700     COPY IAMHSTLK OF "=IAMLIB".
021800     COPY IAMDECLK OF "=IAMLIB".
021900
022000 PROCEDURE DIVISION USING LK-FOR-PARMS.
022100
022200******************************************************************
022300* Steuerungs-Section
022400******************************************************************
022500 A100-STEUERUNG SECTION.
022600 A100-00.
022700     MOVE "0" TO LK-FOR-STATUS
022800     MOVE ZERO TO LK-FOR-RESULT-VALUE
022900     MOVE LK-FOR-FORMULA-TEXT TO W-FORMULA
023000     MOVE ZERO TO C4-LOOP-GUARD
023100
023200     PERFORM A200-SUBSTITUTE-LOOP-00 THRU A200-99
023300         UNTIL NO-BRACES-LEFT-SW OR LK-FOR-NOK
023400            OR C4-LOOP-GUARD > K-MAX-DURCHLAEUFE
023500
023600     IF LK-FOR-OK
023700         PERFORM D000-EVALUATE-EXPRESSION
023800     END-IF
023900     GOBACK
024000     .
024100 A100-99.
024200     EXIT.
024300
024400******************************************************************
024500* Eine Runde: Klammern pruefen, erste Variable finden, ersetzen
024600******************************************************************
024700 A200-SUBSTITUTE-LOOP-00.
024800     ADD 1 TO C4-LOOP-GUARD
024900     PERFORM B100-VALIDATE-BRACES
025000     IF BRACE-IS-INVALID
025100         MOVE "1" TO LK-FOR-STATUS
025200     ELSE
025300         PERFORM C200-FIND-FIRST-VARIABLE
025400         IF BRACES-STILL-REMAIN
025500             PERFORM B200-CHECK-LABEL-PATTERN
025600             IF LK-FOR-OK
025700                 PERFORM C300-LOOKUP-MEASURABLE
025800                 IF LABEL-NOT-FOUND
025900                     MOVE "1" TO LK-FOR-STATUS
026000                 ELSE
026100                     PERFORM C400-LOOKUP-LATEST-RESULT
026200                     IF LK-FOR-OK
026300                         PERFORM C500-SUBSTITUTE
026400                     END-IF
026500                 END-IF
026600             END-IF
026700         END-IF
026800     END-IF
026900     .
027000 A200-99.
027100     EXIT.
027200
027300******************************************************************
027400* Klammervalidierung - siehe Spezifikation FormulaUtil.validateBraces
027500* Ein "{" ist nur gueltig solange weniger als 2 Klammern offen sind,
027600* ein "}" nur solange mindestens eine Klammer offen ist; am Ende
027700* muss der Zaehler wieder Null sein.
027800******************************************************************
027900 B100-VALIDATE-BRACES SECTION.
028000 B100-00.
028100     MOVE "Y" TO BRACE-VALID-SW
028200     MOVE ZERO TO C4-OPEN-COUNT
028300     MOVE ZERO TO C4-LEN
028400     INSPECT W-FORMULA TALLYING C4-LEN
028500         FOR CHARACTERS BEFORE INITIAL SPACE
028600
028700     IF C4-LEN > 0
028800         PERFORM B110-CHECK-BRACE-CHAR THRU B110-99
028900             VARYING C4-I1 FROM 1 BY 1
029000             UNTIL C4-I1 > C4-LEN OR BRACE-IS-INVALID
029100     END-IF
029200
029300     IF C4-OPEN-COUNT NOT = ZERO
029400         MOVE "N" TO BRACE-VALID-SW
029500     END-IF
029600     .
029700 B100-99.
029800     EXIT.
029900
030000 B110-CHECK-BRACE-CHAR.
030100     MOVE W-FORMULA(C4-I1:1) TO W-CHAR
030200     EVALUATE W-CHAR
030300         WHEN "{"
030400             IF C4-OPEN-COUNT >= 2
030500                 MOVE "N" TO BRACE-VALID-SW
030600             ELSE
030700                 ADD 1 TO C4-OPEN-COUNT
030800             END-IF
030900         WHEN "}"
031000             IF C4-OPEN-COUNT = ZERO
031100                 MOVE "N" TO BRACE-VALID-SW
031200             ELSE
031300                 SUBTRACT 1 FROM C4-OPEN-COUNT
031400             END-IF
031500         WHEN OTHER
031600             CONTINUE
031700     END-EVALUATE
031800     .
031900 B110-99.
032000     EXIT.
032100
032200******************************************************************
032300* Labelmuster (lowerCamelCase) - Wiederverwendung von IAMLBL0M
032400******************************************************************
032500 B200-CHECK-LABEL-PATTERN SECTION.
032600 B200-00.
032700     MOVE "P"               TO LK-LBL-FUNCTION
032800     MOVE W-LABEL-CANDIDATE TO LK-LBL-LABEL
032900     MOVE SPACES             TO LK-LBL-OWN-ID
033000     CALL "IAMLBL0M" USING LK-LBL-PARMS
033100
033200     IF LK-LBL-INVALID
033300         MOVE "1" TO LK-FOR-STATUS
033400     END-IF
033500     .
033600 B200-99.
033700     EXIT.
033800
033900******************************************************************
034000* Erste "{{...}}"-Sequenz suchen und Labeltext extrahieren
034100******************************************************************
034200 C200-FIND-FIRST-VARIABLE SECTION.
034300 C200-00.
034400     MOVE ZERO TO C4-OPEN-POS
034500     MOVE ZERO TO C4-CLOSE-POS
034600     MOVE SPACES TO W-LABEL-CANDIDATE
034700     SET NO-BRACES-LEFT-SW TO TRUE
034800
034900     IF C4-LEN > 1
035000         PERFORM C210-SCAN-OPEN THRU C210-99
035100             VARYING C4-I1 FROM 1 BY 1
035200             UNTIL C4-I1 > C4-LEN - 1 OR C4-OPEN-POS NOT = ZERO
035300     END-IF
035400
035500     IF C4-OPEN-POS NOT = ZERO
035600         SET BRACES-STILL-REMAIN TO TRUE
035700         PERFORM C220-SCAN-CLOSE THRU C220-99
035800             VARYING C4-I1 FROM C4-OPEN-POS + 2 BY 1
035900             UNTIL C4-I1 > C4-LEN - 1 OR C4-CLOSE-POS NOT = ZERO
036000
036100         IF C4-CLOSE-POS = ZERO
036200             MOVE "1" TO LK-FOR-STATUS
036300         ELSE
036400             COMPUTE C4-LABEL-LEN =
036500                     C4-CLOSE-POS - C4-OPEN-POS - 2
036600             IF C4-LABEL-LEN > 0 AND C4-LABEL-LEN <= 30
036700                 MOVE W-FORMULA(C4-OPEN-POS + 2 : C4-LABEL-LEN)
036800                      TO W-LABEL-CANDIDATE
036900             END-IF
037000         END-IF
037100     END-IF
037200     .
037300 C200-99.
037400     EXIT.
037500
037600 C210-SCAN-OPEN.
037700     IF W-FORMULA(C4-I1:2) = "{{" AND C4-OPEN-POS = ZERO
037800         MOVE C4-I1 TO C4-OPEN-POS
037900     END-IF
038000     .
038100 C210-99.
038200     EXIT.
038300
038400 C220-SCAN-CLOSE.
038500     IF W-FORMULA(C4-I1:2) = "}}" AND C4-CLOSE-POS = ZERO
038600         MOVE C4-I1 TO C4-CLOSE-POS
038700     END-IF
038800     .
038900 C220-99.
039000     EXIT.
039100
039200******************************************************************
039300* Measurable (Messung oder Kennzahl) mit passendem Label suchen -
039400* erster Treffer gewinnt (siehe Spezifikation - Vereinigungsmenge)
039500******************************************************************
039600 C300-LOOKUP-MEASURABLE SECTION.
039700 C300-00.
039800     MOVE "N" TO LABEL-FOUND-SW
039900     MOVE SPACES TO W-FOUND-ID
040000
040100     OPEN INPUT MEASUREMENTS-FILE
040200     IF FILE-OK
040300         PERFORM D010-READ-MEA
040400         PERFORM D020-SCAN-MEA-00 THRU D020-99
040500             UNTIL FILE-EOF-MEA OR LABEL-WAS-FOUND
040600         CLOSE MEASUREMENTS-FILE
040700     END-IF
040800
040900     IF LABEL-NOT-FOUND
041000         OPEN INPUT METRICS-FILE
041100         IF FILE-OK
041200             PERFORM D030-READ-MET
041300             PERFORM D040-SCAN-MET-00 THRU D040-99
041400                 UNTIL FILE-EOF-MET OR LABEL-WAS-FOUND
041500             CLOSE METRICS-FILE
041600         END-IF
041700     END-IF
041800     .
041900 C300-99.
042000     EXIT.
042100
042200 D020-SCAN-MEA-00.
042300     UNSTRING MEA-LINE-TX DELIMITED BY ","
042400         INTO MEA-ID MEA-LABEL
042500     END-UNSTRING
042600     IF MEA-LABEL = W-LABEL-CANDIDATE
042700         MOVE MEA-ID TO W-FOUND-ID
042800         MOVE "Y"    TO LABEL-FOUND-SW
042900     ELSE
043000         PERFORM D010-READ-MEA
043100     END-IF
043200     .
043300 D020-99.
043400     EXIT.
043500
043600 D040-SCAN-MET-00.
043700     UNSTRING MET-LINE-TX DELIMITED BY ","
043800         INTO MET-ID MET-LABEL
043900     END-UNSTRING
044000     IF MET-LABEL = W-LABEL-CANDIDATE
044100         MOVE MET-ID TO W-FOUND-ID
044200         MOVE "Y"    TO LABEL-FOUND-SW
044300     ELSE
044400         PERFORM D030-READ-MET
044500     END-IF
044600     .
044700 D040-99.
044800     EXIT.
044900
045000 D010-READ-MEA SECTION.
045100 D010-00.
045200     READ MEASUREMENTS-FILE
045300         AT END SET FILE-EOF-MEA TO TRUE
045400     END-READ
045500     .
045600 D010-99.
045700     EXIT.
045800
045900 D030-READ-MET SECTION.
046000 D030-00.
046100     READ METRICS-FILE
046200         AT END SET FILE-EOF-MET TO TRUE
046300     END-READ
046400     .
046500 D030-99.
046600     EXIT.
046700
046800******************************************************************
046900* Juengsten Ergebniswert des gefundenen Measurable holen
047000******************************************************************
047100 C400-LOOKUP-LATEST-RESULT SECTION.
047200 C400-00.
047300     MOVE W-FOUND-ID TO LK-HST-MEASURABLE-ID
047400     CALL "IAMHST0M" USING LK-HST-PARMS
047500
047600     IF LK-HST-NOT-FOUND OR LK-HST-NOK
047700         MOVE "1" TO LK-FOR-STATUS
047800     ELSE
047900         MOVE "C"            TO LK-DEC-FUNCTION
048000         MOVE LK-HST-VALUE   TO LK-DEC-VALUE
048100         CALL "IAMDEC0M" USING LK-DEC-PARMS
048200         MOVE LK-DEC-TEXT    TO W-VALUE-TEXT
048300     END-IF
048400     .
048500 C400-99.
048600     EXIT.
048700
048800******************************************************************
048900* Ersten "{{label}}" im Arbeitsformeltext durch Dezimaltext ersetzen
049000******************************************************************
049100 C500-SUBSTITUTE SECTION.
049200 C500-00.
049300     MOVE SPACES TO W-FORMULA-BUILD
049400
049500     IF C4-OPEN-POS > 1
049600         STRING W-FORMULA(1 : C4-OPEN-POS - 1) DELIMITED SIZE
049700                W-VALUE-TEXT                    DELIMITED SIZE
049800                W-FORMULA(C4-CLOSE-POS + 2 : )   DELIMITED SIZE
049900             INTO W-FORMULA-BUILD
050000             ON OVERFLOW MOVE "1" TO LK-FOR-STATUS
050100         END-STRING
050200     ELSE
050300         STRING W-VALUE-TEXT                    DELIMITED SIZE
050400                W-FORMULA(C4-CLOSE-POS + 2 : )   DELIMITED SIZE
050500             INTO W-FORMULA-BUILD
050600             ON OVERFLOW MOVE "1" TO LK-FOR-STATUS
050700         END-STRING
050800     END-IF
050900
051000     MOVE W-FORMULA-BUILD TO W-FORMULA
051100     .
051200 C500-99.
051300     EXIT.
051400
051500******************************************************************
051600* Rechenausdruck (ohne Platzhalter) auswerten - Tokenizer,
051700* Shunting-Yard, Postfixauswertung - siehe D-Sections
051800******************************************************************
051900 D000-EVALUATE-EXPRESSION SECTION.
052000 D000-00.
052100     MOVE "Y" TO EXPR-VALID-SW
052200     PERFORM E000-TOKENIZE
052300     IF EXPR-IS-VALID
052400         PERFORM F000-TO-POSTFIX
052500     END-IF
052600     IF EXPR-IS-VALID
052700         PERFORM G000-EVAL-POSTFIX
052800     END-IF
052900
053000     IF EXPR-IS-INVALID OR C4-VAL-TOP NOT = 1
053100         MOVE "1" TO LK-FOR-STATUS
053200     ELSE
053300         MOVE VAL-STACK-ENTRY(1) TO LK-FOR-RESULT-VALUE
053400     END-IF
053500     .
053600 D000-99.
053700     EXIT.
053800
053900******************************************************************
054000* Formeltext in Zahlen-/Operator-/Klammertoken zerlegen
054100******************************************************************
054200 E000-TOKENIZE SECTION.
054300 E000-00.
054400     MOVE ZERO TO C4-TOK-COUNT
054500     MOVE "N"  TO W-IN-NUMBER-SW
054600     MOVE "N"  TO W-PENDING-SIGN-SW
054700     MOVE "S"  TO W-PREV-SW
054800     MOVE ZERO TO C4-LEN
054900     INSPECT W-FORMULA TALLYING C4-LEN
055000         FOR CHARACTERS BEFORE INITIAL SPACE
055100
055200     IF C4-LEN = ZERO
055300         MOVE "N" TO EXPR-VALID-SW
055400     ELSE
055500         PERFORM E100-TOKENIZE-CHAR THRU E100-99
055600             VARYING C4-I1 FROM 1 BY 1
055700             UNTIL C4-I1 > C4-LEN OR EXPR-IS-INVALID
055800         IF EXPR-IS-VALID AND IN-NUMBER
055900             PERFORM E200-FLUSH-NUMBER
056000         END-IF
056100         IF HAS-PENDING-SIGN
056200             MOVE "N" TO EXPR-VALID-SW
056300         END-IF
056400     END-IF
056500     .
056600 E000-99.
056700     EXIT.
056800
056900 E100-TOKENIZE-CHAR.
057000     MOVE W-FORMULA(C4-I1:1) TO W-CHAR
057100     EVALUATE TRUE
057200         WHEN W-CHAR = SPACE
057300             IF IN-NUMBER
057400                 PERFORM E200-FLUSH-NUMBER
057500             END-IF
057600         WHEN W-CHAR IS DIGIT-CLASS OR W-CHAR = "."
057700             PERFORM E210-ADD-NUMBER-CHAR
057800         WHEN W-CHAR = "("
057900             IF IN-NUMBER
058000                 PERFORM E200-FLUSH-NUMBER
058100             END-IF
058200             MOVE "L" TO W-EMIT-TYPE
058300             MOVE "("  TO W-EMIT-TEXT
058400             PERFORM E300-EMIT-TOKEN
058500             SET PREV-OTHER TO TRUE
058600         WHEN W-CHAR = ")"
058700             IF IN-NUMBER
058800                 PERFORM E200-FLUSH-NUMBER
058900             END-IF
059000             MOVE "R" TO W-EMIT-TYPE
059100             MOVE ")"  TO W-EMIT-TEXT
059200             PERFORM E300-EMIT-TOKEN
059300             SET PREV-OPERAND TO TRUE
059400         WHEN W-CHAR = "-"
059500             IF IN-NUMBER
059600                 PERFORM E200-FLUSH-NUMBER
059700             END-IF
059800             IF PREV-OTHER
059900                 MOVE "Y" TO W-PENDING-SIGN-SW
060000             ELSE
060100                 MOVE "O" TO W-EMIT-TYPE
060200                 MOVE "-"  TO W-EMIT-TEXT
060300                 PERFORM E300-EMIT-TOKEN
060400                 SET PREV-OTHER TO TRUE
060500             END-IF
060600         WHEN W-CHAR = "+" OR W-CHAR = "*" OR W-CHAR = "/"
060700             IF IN-NUMBER
060800                 PERFORM E200-FLUSH-NUMBER
060900             END-IF
061000             MOVE "O"    TO W-EMIT-TYPE
061100             MOVE W-CHAR TO W-EMIT-TEXT
061200             PERFORM E300-EMIT-TOKEN
061300             SET PREV-OTHER TO TRUE
061400         WHEN OTHER
061500             MOVE "N" TO EXPR-VALID-SW
061600     END-EVALUATE
061700     .
061800 E100-99.
061900     EXIT.
062000
062100 E210-ADD-NUMBER-CHAR.
062200     IF NOT-IN-NUMBER
062300         SET IN-NUMBER TO TRUE
062400         MOVE SPACES TO W-NUM-BUF
062500         MOVE ZERO TO C4-NUM-LEN
062600         IF HAS-PENDING-SIGN
062700             ADD 1 TO C4-NUM-LEN
062800             MOVE "-" TO W-NUM-BUF(C4-NUM-LEN:1)
062900             MOVE "N" TO W-PENDING-SIGN-SW
063000         END-IF
063100     END-IF
063200     ADD 1 TO C4-NUM-LEN
063300     MOVE W-CHAR TO W-NUM-BUF(C4-NUM-LEN:1)
063400     .
063500
063600 E200-FLUSH-NUMBER SECTION.
063700 E200-00.
063800     MOVE "N"      TO W-EMIT-TYPE
063900     MOVE W-NUM-BUF TO W-EMIT-TEXT
064000     PERFORM E300-EMIT-TOKEN
064100     SET NOT-IN-NUMBER TO TRUE
064200     SET PREV-OPERAND  TO TRUE
064300     .
064400 E200-99.
064500     EXIT.
064600
064700 E300-EMIT-TOKEN SECTION.
064800 E300-00.
064900     IF C4-TOK-COUNT >= 40
065000         MOVE "N" TO EXPR-VALID-SW
065100     ELSE
065200         ADD 1 TO C4-TOK-COUNT
065300         MOVE W-EMIT-TYPE TO TOK-TYPE(C4-TOK-COUNT)
065400         MOVE W-EMIT-TEXT TO TOK-TEXT(C4-TOK-COUNT)
065500     END-IF
065600     .
065700 E300-99.
065800     EXIT.
065900
066000******************************************************************
066100* Shunting-Yard - Infix-Token in Postfix-Token umwandeln
066200******************************************************************
066300 F000-TO-POSTFIX SECTION.
066400 F000-00.
066500     MOVE ZERO TO C4-POST-COUNT
066600     MOVE ZERO TO C4-OP-TOP
066700
066800     IF C4-TOK-COUNT > 0
066900         PERFORM F100-PROCESS-TOKEN THRU F100-99
067000             VARYING C4-I1 FROM 1 BY 1
067100             UNTIL C4-I1 > C4-TOK-COUNT OR EXPR-IS-INVALID
067200     END-IF
067300
067400     PERFORM F200-DRAIN-STACK-00 THRU F200-99
067500         UNTIL C4-OP-TOP = ZERO OR EXPR-IS-INVALID
067600     .
067700 F000-99.
067800     EXIT.
067900
068000 F100-PROCESS-TOKEN.
068100     EVALUATE TOK-TYPE(C4-I1)
068200         WHEN "N"
068300             PERFORM F110-APPEND-OUTPUT
068400         WHEN "L"
068500             ADD 1 TO C4-OP-TOP
068600             MOVE "(" TO OP-STACK-ENTRY(C4-OP-TOP)
068700         WHEN "R"
068800             PERFORM F120-POP-UNTIL-LPAREN-00 THRU F120-99
068900                 UNTIL C4-OP-TOP = ZERO
069000                    OR OP-STACK-ENTRY(C4-OP-TOP) = "("
069100                    OR EXPR-IS-INVALID
069200             IF C4-OP-TOP = ZERO
069300                 MOVE "N" TO EXPR-VALID-SW
069400             ELSE
069500                 SUBTRACT 1 FROM C4-OP-TOP
069600             END-IF
069700         WHEN "O"
069800             MOVE "Y" TO W-KEEP-POPPING-SW
069900             PERFORM F130-POP-HIGHER-PREC-00 THRU F130-99
070000                 UNTIL C4-OP-TOP = ZERO
070100                    OR OP-STACK-ENTRY(C4-OP-TOP) = "("
070200                    OR NOT-KEEP-POPPING
070300             ADD 1 TO C4-OP-TOP
070400             MOVE TOK-TEXT(C4-I1)(1:1) TO OP-STACK-ENTRY(C4-OP-TOP)
070500     END-EVALUATE
070600     .
070700 F100-99.
070800     EXIT.
070900
071000 F110-APPEND-OUTPUT.
071100     IF C4-POST-COUNT >= 40
071200         MOVE "N" TO EXPR-VALID-SW
071300     ELSE
071400         ADD 1 TO C4-POST-COUNT
071500         MOVE TOK-TYPE(C4-I1) TO POST-TYPE(C4-POST-COUNT)
071600         MOVE TOK-TEXT(C4-I1) TO POST-TEXT(C4-POST-COUNT)
071700     END-IF
071800     .
071900
072000 F120-POP-UNTIL-LPAREN-00.
072100     IF C4-POST-COUNT >= 40
072200         MOVE "N" TO EXPR-VALID-SW
072300     ELSE
072400         ADD 1 TO C4-POST-COUNT
072500         MOVE "O" TO POST-TYPE(C4-POST-COUNT)
072600         MOVE OP-STACK-ENTRY(C4-OP-TOP) TO POST-TEXT(C4-POST-COUNT)
072700         SUBTRACT 1 FROM C4-OP-TOP
072800     END-IF
072900     .
073000 F120-99.
073100     EXIT.
073200
073300 F130-POP-HIGHER-PREC-00.
073400     PERFORM F140-SET-PREC-FLAG
073500     IF KEEP-POPPING
073600         IF C4-POST-COUNT >= 40
073700             MOVE "N" TO EXPR-VALID-SW
073800             MOVE "N" TO W-KEEP-POPPING-SW
073900         ELSE
074000             ADD 1 TO C4-POST-COUNT
074100             MOVE "O" TO POST-TYPE(C4-POST-COUNT)
074200             MOVE OP-STACK-ENTRY(C4-OP-TOP)
074300                  TO POST-TEXT(C4-POST-COUNT)
074400             SUBTRACT 1 FROM C4-OP-TOP
074500         END-IF
074600     END-IF
074700     .
074800 F130-99.
074900     EXIT.
075000
075100 F200-DRAIN-STACK-00.
075200     IF OP-STACK-ENTRY(C4-OP-TOP) = "("
075300         MOVE "N" TO EXPR-VALID-SW
075400     ELSE
075500         IF C4-POST-COUNT >= 40
075600             MOVE "N" TO EXPR-VALID-SW
075700         ELSE
075800             ADD 1 TO C4-POST-COUNT
075900             MOVE "O" TO POST-TYPE(C4-POST-COUNT)
076000             MOVE OP-STACK-ENTRY(C4-OP-TOP)
076100                  TO POST-TEXT(C4-POST-COUNT)
076200             SUBTRACT 1 FROM C4-OP-TOP
076300         END-IF
076400     END-IF
076500     .
076600 F200-99.
076700     EXIT.
076800
076900******************************************************************
077000* Praezedenzvergleich: darf der oberste Stapeloperator vor dem
077100* aktuellen Operatortoken in die Ausgabe wandern? Nur bei */ auf
077200* dem Stapel, oder wenn das aktuelle Token selbst niederwertig
077300* (+/-) ist, wird weiter abgebaut (Shunting-Yard, linksassoziativ).
077400******************************************************************
077500 F140-SET-PREC-FLAG SECTION.
077600 F140-00.
077700     IF (OP-STACK-ENTRY(C4-OP-TOP) = "*"
077800         OR OP-STACK-ENTRY(C4-OP-TOP) = "/")
077900         OR (TOK-TEXT(C4-I1)(1:1) = "+"
078000         OR TOK-TEXT(C4-I1)(1:1) = "-")
078100         MOVE "Y" TO W-KEEP-POPPING-SW
078200     ELSE
078300         MOVE "N" TO W-KEEP-POPPING-SW
078400     END-IF
078500     .
078600 F140-99.
078700     EXIT.
078800
078900******************************************************************
079000* Postfix-Ausdruck auswerten (Zahlen-/Operatorstapel)
079100******************************************************************
079200 G000-EVAL-POSTFIX SECTION.
079300 G000-00.
079400     MOVE ZERO TO C4-VAL-TOP
079500
079600     IF C4-POST-COUNT > 0
079700         PERFORM G100-APPLY-TOKEN THRU G100-99
079800             VARYING C4-I2 FROM 1 BY 1
079900             UNTIL C4-I2 > C4-POST-COUNT OR EXPR-IS-INVALID
080000     ELSE
080100         MOVE "N" TO EXPR-VALID-SW
080200     END-IF
080300     .
080400 G000-99.
080500     EXIT.
080600
080700 G100-APPLY-TOKEN.
080800     EVALUATE POST-TYPE(C4-I2)
080900         WHEN "N"
081000             PERFORM H000-FORMAT-NUMBER-TOKEN
081100             IF C4-VAL-TOP >= 40
081200                 MOVE "N" TO EXPR-VALID-SW
081300             ELSE
081400                 ADD 1 TO C4-VAL-TOP
081500                 MOVE LK-DEC-VALUE TO VAL-STACK-ENTRY(C4-VAL-TOP)
081600             END-IF
081700         WHEN "O"
081800             IF C4-VAL-TOP < 2
081900                 MOVE "N" TO EXPR-VALID-SW
082000             ELSE
082100                 PERFORM G200-APPLY-OPERATOR
082200                 SUBTRACT 1 FROM C4-VAL-TOP
082300             END-IF
082400     END-EVALUATE
082500     .
082600 G100-99.
082700     EXIT.
082800
082900 G200-APPLY-OPERATOR SECTION.
083000 G200-00.
083100     EVALUATE POST-TEXT(C4-I2)(1:1)
083200         WHEN "+"
083300             COMPUTE VAL-STACK-ENTRY(C4-VAL-TOP - 1) =
083400                 VAL-STACK-ENTRY(C4-VAL-TOP - 1) +
083500                 VAL-STACK-ENTRY(C4-VAL-TOP)
083600         WHEN "-"
083700             COMPUTE VAL-STACK-ENTRY(C4-VAL-TOP - 1) =
083800                 VAL-STACK-ENTRY(C4-VAL-TOP - 1) -
083900                 VAL-STACK-ENTRY(C4-VAL-TOP)
084000         WHEN "*"
084100             COMPUTE VAL-STACK-ENTRY(C4-VAL-TOP - 1) =
084200                 VAL-STACK-ENTRY(C4-VAL-TOP - 1) *
084300                 VAL-STACK-ENTRY(C4-VAL-TOP)
084400         WHEN "/"
084500             IF VAL-STACK-ENTRY(C4-VAL-TOP) = ZERO
084600                 MOVE "N" TO EXPR-VALID-SW
084700             ELSE
084800                 COMPUTE VAL-STACK-ENTRY(C4-VAL-TOP - 1) ROUNDED =
084900                     VAL-STACK-ENTRY(C4-VAL-TOP - 1) /
085000                     VAL-STACK-ENTRY(C4-VAL-TOP)
085100             END-IF
085200     END-EVALUATE
085300     .
085400 G200-99.
085500     EXIT.
085600
085700******************************************************************
085800* Zahlenliteral (frei bemessene Ziffernfolge) in das feste
085900* 22-Byte-Layout wandeln und ueber IAMDEC0M nach COMP-3 wandeln
086000******************************************************************
086100 H000-FORMAT-NUMBER-TOKEN SECTION.
086200 H000-00.
086300     MOVE SPACE TO W-FMT-SIGN-CHAR
086400     MOVE SPACES TO W-FMT-INT-RAW W-FMT-FRAC-RAW
086500     MOVE 1 TO W-FMT-OFFSET
086600
086700     IF POST-TEXT(C4-I2)(1:1) = "-"
086800         MOVE "-" TO W-FMT-SIGN-CHAR
086900         MOVE 2   TO W-FMT-OFFSET
087000     END-IF
087100
087200     UNSTRING POST-TEXT(C4-I2)(W-FMT-OFFSET:) DELIMITED BY "."
087300         INTO W-FMT-INT-RAW W-FMT-FRAC-RAW
087400     END-UNSTRING
087500
087600     MOVE W-FMT-INT-RAW  TO W-FMT-INT-J
087700     INSPECT W-FMT-INT-J  REPLACING ALL SPACE BY ZERO
087800     MOVE W-FMT-FRAC-RAW TO W-FMT-FRAC-J
087900     INSPECT W-FMT-FRAC-J REPLACING ALL SPACE BY ZERO
088000
088100     STRING W-FMT-SIGN-CHAR DELIMITED SIZE
088200            W-FMT-INT-J     DELIMITED SIZE
088300            "."             DELIMITED SIZE
088400            W-FMT-FRAC-J    DELIMITED SIZE
088500         INTO LK-DEC-TEXT
088600     END-STRING
088700
088800     MOVE "T" TO LK-DEC-FUNCTION
088900     CALL "IAMDEC0M" USING LK-DEC-PARMS
089000     IF LK-DEC-NOK
089100         MOVE "N" TO EXPR-VALID-SW
089200     END-IF
089300     .
089400 H000-99.
089500     EXIT.
