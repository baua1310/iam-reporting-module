000100******************************************************************
000200* COPYBOOK      :: IAMDECLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMDEC0M" - gemeinsame
000400*                  Dezimaltext/COMP-3-Wandlung, von allen Programmen
000500*                  eingebunden, die ein S9(10)V9(10) COMP-3 Feld
000600*                  aus/nach einer Flatfile-Zeile wandeln muessen.
000700* PREFIX        :: LK-DEC-
000800* LAENGE        :: 24 Bytes
000900*----------------------------------------------------------------*
001000* Aenderungen
001100* Datum      Von   Auftrag     Kommentar
001200* ---------- ----- ----------- -----------------------------------
001300* 2024-01-08 kl    IAMBAT-1    Neuerstellung                      IAMDECLK
001400******************************************************************
001500 01  LK-DEC-PARMS.
001600     05  LK-DEC-FUNCTION         PIC X(01).
001700     05  LK-DEC-TEXT             PIC X(22).
001800     05  LK-DEC-VALUE            PIC S9(10)V9(10) COMP-3.
001900     05  LK-DEC-STATUS           PIC X(01).
002000         88  LK-DEC-OK                   VALUE "0".
002100         88  LK-DEC-NOK                  VALUE "1".
002200     05  FILLER                  PIC X(02)   VALUE SPACES.
