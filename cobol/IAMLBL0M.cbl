000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMLBL0M.
000400 AUTHOR.        H. GRUBER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-04-02.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-09-24
001200* Letzte Version   :: A.03.00
001300* Kurzbeschreibung :: Prueft ein Measurable-Label (Messung oder
001400*                     Kennzahl) auf lowerCamelCase-Muster und/oder
001500*                     Eindeutigkeit gegenueber allen bestehenden
001600*                     MEASUREMENTS/METRICS-Labeln. Wird bei der
001700*                     Konfiguration eines Measurable gerufen sowie
001800*                     vom Selbsttest als Einzelpruefung.
001900* Auftrag          :: IAMBAT-7
002000*
002100* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|2024-04-02| hg  | Neuerstellung (nur Musterpruefung)     IAMLBL0M
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1999-02-25| rss | Jahr-2000 - kein Datumsfeld betroffen, IAMLBL0M
002900*                        | Pruefung auf 4-stellige Jahresfelder in
003000*                        | den Konfigurationsdateien vorsorglich
003100*                        | mitgetestet (keine Aenderung noetig)
003200*-------|----------|-----|---------------------------------------*
003300*A.02.00|2024-08-09| hg  | Eindeutigkeitspruefung (Funktion "V")  IAMLBL0M
003400*                        | ueber MEASUREMENTS und METRICS ergaenzt
003500*-------|----------|-----|---------------------------------------*
003600*A.03.00|2024-09-24| rss | Zustand nach Ziffer (LBL-ST-DIGIT)     IAMLBL0M
003700*                        | von LBL-ST-LOWER abgespalten - ein
003800*                        | Kleinbuchstabe direkt nach einer Ziffer
003900*                        | wurde bisher faelschlich akzeptiert
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* LK-LBL-FUNCTION = "P"  nur Musterpruefung (lowerCamelCase)
004500* LK-LBL-FUNCTION = "V"  Musterpruefung UND Eindeutigkeitspruefung
004600*
004700* Muster (nachgebildet ohne CLASS-Bibliotheksfunktion, siehe
004800* B100-CHECK-PATTERN): ein oder mehrere Kleinbuchstaben am Anfang,
004900* danach beliebig viele Gruppen aus entweder einer einzelnen Ziffer
005000* oder einem Grossbuchstaben gefolgt von Klein-/Ziffernzeichen.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS LOWER-CLASS   IS "abcdefghijklmnopqrstuvwxyz"
005800     CLASS UPPER-CLASS   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900     CLASS DIGIT-CLASS   IS "0123456789".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MEASUREMENTS-FILE  ASSIGN TO "MEASRMTS"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FILE-STATUS.
006600     SELECT METRICS-FILE       ASSIGN TO "METRICS"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  MEASUREMENTS-FILE
007300     RECORDING MODE IS F.
007400 01  MEASUREMENTS-LINE.
007500     05  MEA-LINE-TX             PIC X(398).
007600     05  FILLER                  PIC X(02).
007700
007800 FD  METRICS-FILE
007900     RECORDING MODE IS F.
008000 01  METRICS-LINE.
008100     05  MET-LINE-TX             PIC X(318).
008200     05  FILLER                  PIC X(02).
008300
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*--------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-I1               PIC S9(04) COMP.
009000     05      C4-LEN              PIC S9(04) COMP.
009100     05      C4-MATCH-COUNT      PIC S9(04) COMP VALUE ZERO.
009200
009300*--------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*--------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08) VALUE "IAMLBL0M".
009800     05      FILLER              PIC X(02) VALUE SPACES.
009900
010000     COPY IAMMEAS OF "=IAMLIB".
010100     COPY IAMMET  OF "=IAMLIB".
010200
010300*--------------------------------------------------------------*
010400* Zustandsfeld fuer die Musterpruefung - Praefix LBL
010500*--------------------------------------------------------------*
010600 01          LABEL-PRUEF-FELDER.
010700     05      LBL-STATE           PIC 9(01) VALUE 1.
010800         88  LBL-ST-INITIAL              VALUE 1.
010900         88  LBL-ST-LOWER                VALUE 2.
011000         88  LBL-ST-UPPER                VALUE 3.
011100         88  LBL-ST-DIGIT                VALUE 4.
011200     05      LBL-CHAR             PIC X(01).
011300     05      LBL-WORK             PIC X(30).
011400     05      FILLER               PIC X(02) VALUE SPACES.
011500 01          LBL-WORK-REDEF REDEFINES LABEL-PRUEF-FELDER.
011600     05      FILLER               PIC X(04).
011700     05      LBL-FIRST-CHAR       PIC X(01).
011800     05      FILLER               PIC X(29).
011900     05      FILLER               PIC X(02).
012000
012100 01          SCHALTER.
012200     05      FILE-STATUS         PIC X(02).
012300         88  FILE-OK                     VALUE "00".
012400         88  FILE-EOF-COND               VALUE "10".
012500     05      REC-STAT REDEFINES FILE-STATUS.
012600         10  FILE-STATUS1        PIC X.
012700         10  FILE-STATUS2        PIC X.
012800     05      MEA-EOF-SW          PIC X(01) VALUE "N".
012900         88  FILE-EOF-MEA                VALUE "Y".
013000     05      MET-EOF-SW          PIC X(01) VALUE "N".
013100         88  FILE-EOF-MET                VALUE "Y".
013200     05      PATTERN-VALID-SW    PIC X(01) VALUE "Y".
013300         88  PATTERN-IS-VALID            VALUE "Y".
013400         88  PATTERN-IS-INVALID          VALUE "N".
013500     05      FILLER              PIC X(02) VALUE SPACES.
013600
013700 LINKAGE SECTION.
013800     COPY IAMLBLLK OF "=IAMLIB".
013900
014000 PROCEDURE DIVISION USING LK-LBL-PARMS.
014100
014200******************************************************************
014300* Steuerungs-Section
014400******************************************************************
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     MOVE "0" TO LK-LBL-STATUS
014800     MOVE "Y" TO LK-LBL-VALID-SW
014900
015000     PERFORM B100-CHECK-PATTERN
015100
015200     IF PATTERN-IS-INVALID
015300         MOVE "N" TO LK-LBL-VALID-SW
015400     ELSE
015500         IF LK-LBL-FUNCTION = "V"
015600             PERFORM C100-CHECK-UNIQUE
015700         END-IF
015800     END-IF
015900     GOBACK
016000     .
016100 A100-99.
016200     EXIT.
016300
016400******************************************************************
016500* Musterpruefung lowerCamelCase - Zustandsautomat ohne CLASS-
016600* Bibliotheksfunktion oder regulaeren Ausdruck
016700******************************************************************
016800 B100-CHECK-PATTERN SECTION.
016900 B100-00.
017000     MOVE "Y" TO PATTERN-VALID-SW
017100     SET LBL-ST-INITIAL TO TRUE
017200     MOVE LK-LBL-LABEL TO LBL-WORK
017300
017400     MOVE ZERO TO C4-LEN
017500     INSPECT LBL-WORK TALLYING C4-LEN
017600         FOR CHARACTERS BEFORE INITIAL SPACE
017700
017800     IF C4-LEN = ZERO
017900         MOVE "N" TO PATTERN-VALID-SW
018000     ELSE
018100         PERFORM B110-CHECK-CHAR THRU B110-99
018200             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-LEN
018300         IF LBL-ST-INITIAL
018400             MOVE "N" TO PATTERN-VALID-SW
018500         END-IF
018600     END-IF
018700     .
018800 B100-99.
018900     EXIT.
019000
019100 B110-CHECK-CHAR.
019200     MOVE LBL-WORK(C4-I1:1) TO LBL-CHAR
019300     EVALUATE TRUE
019400         WHEN LBL-ST-INITIAL
019500             IF LBL-CHAR IS LOWER-CLASS
019600                 SET LBL-ST-LOWER TO TRUE
019700             ELSE
019800                 MOVE "N" TO PATTERN-VALID-SW
019900             END-IF
020000         WHEN LBL-ST-LOWER
020100             IF LBL-CHAR IS LOWER-CLASS
020200                 CONTINUE
020300             ELSE
020400                 IF LBL-CHAR IS DIGIT-CLASS
020500                     SET LBL-ST-DIGIT TO TRUE
020600                 ELSE
020700                     IF LBL-CHAR IS UPPER-CLASS
020800                         SET LBL-ST-UPPER TO TRUE
020900                     ELSE
021000                         MOVE "N" TO PATTERN-VALID-SW
021100                     END-IF
021200                 END-IF
021300             END-IF
021400         WHEN LBL-ST-DIGIT
021500*            Eine einzelne Ziffer schliesst eine Zifferngruppe ab -
021600*            danach darf nur eine weitere Ziffer oder ein Gross-
021700*            buchstabe folgen, kein weiterer Kleinbuchstabe (siehe
021800*            Musterbeschreibung oben)
021900             IF LBL-CHAR IS DIGIT-CLASS
022000                 CONTINUE
022100             ELSE
022200                 IF LBL-CHAR IS UPPER-CLASS
022300                     SET LBL-ST-UPPER TO TRUE
022400                 ELSE
022500                     MOVE "N" TO PATTERN-VALID-SW
022600                 END-IF
022700             END-IF
022800         WHEN LBL-ST-UPPER
022900             IF LBL-CHAR IS LOWER-CLASS
023000                OR LBL-CHAR IS DIGIT-CLASS
023100                OR LBL-CHAR IS UPPER-CLASS
023200                 CONTINUE
023300             ELSE
023400                 MOVE "N" TO PATTERN-VALID-SW
023500             END-IF
023600     END-EVALUATE
023700     .
023800 B110-99.
023900     EXIT.
024000
024100******************************************************************
024200* Eindeutigkeitspruefung ueber MEASUREMENTS und METRICS
024300******************************************************************
024400 C100-CHECK-UNIQUE SECTION.
024500 C100-00.
024600     MOVE ZERO TO C4-MATCH-COUNT
024700
024800     OPEN INPUT MEASUREMENTS-FILE
024900     IF FILE-OK
025000         PERFORM D000-READ-MEA
025100         PERFORM D100-SCAN-MEA-00 THRU D100-99
025200             UNTIL FILE-EOF-MEA
025300         CLOSE MEASUREMENTS-FILE
025400     END-IF
025500
025600     OPEN INPUT METRICS-FILE
025700     IF FILE-OK
025800         PERFORM D200-READ-MET
025900         PERFORM D300-SCAN-MET-00 THRU D300-99
026000             UNTIL FILE-EOF-MET
026100         CLOSE METRICS-FILE
026200     END-IF
026300
026400     IF C4-MATCH-COUNT > 0
026500         MOVE "N" TO LK-LBL-VALID-SW
026600     END-IF
026700     .
026800 C100-99.
026900     EXIT.
027000
027100 D100-SCAN-MEA-00.
027200     UNSTRING MEA-LINE-TX DELIMITED BY ","
027300         INTO MEA-ID MEA-LABEL
027400     END-UNSTRING
027500     IF MEA-LABEL = LK-LBL-LABEL
027600        AND MEA-ID NOT = LK-LBL-OWN-ID
027700         ADD 1 TO C4-MATCH-COUNT
027800     END-IF
027900     PERFORM D000-READ-MEA
028000     .
028100 D100-99.
028200     EXIT.
028300
028400 D300-SCAN-MET-00.
028500     UNSTRING MET-LINE-TX DELIMITED BY ","
028600         INTO MET-ID MET-LABEL
028700     END-UNSTRING
028800     IF MET-LABEL = LK-LBL-LABEL
028900        AND MET-ID NOT = LK-LBL-OWN-ID
029000         ADD 1 TO C4-MATCH-COUNT
029100     END-IF
029200     PERFORM D200-READ-MET
029300     .
029400 D300-99.
029500     EXIT.
029600
029700 D000-READ-MEA SECTION.
029800 D000-00.
029900     READ MEASUREMENTS-FILE
030000         AT END SET FILE-EOF-MEA TO TRUE
030100     END-READ
030200     .
030300 D000-99.
030400     EXIT.
030500
030600 D200-READ-MET SECTION.
030700 D200-00.
030800     READ METRICS-FILE
030900         AT END SET FILE-EOF-MET TO TRUE
031000     END-READ
031100     .
031200 D200-99.
031300     EXIT.
