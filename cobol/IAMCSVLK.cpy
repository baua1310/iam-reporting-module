000100******************************************************************
000200* COPYBOOK      :: IAMCSVLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMCSV0M" - Uebergabe
000400*                  der CSV-Attribute einer MEASUREMENT-Zeile und
000500*                  Rueckgabe des aggregierten Wertes.
000600* PREFIX        :: LK-CSV-
000700* LAENGE        :: 141 Bytes
000800*----------------------------------------------------------------*
000900* Aenderungen
001000* Datum      Von   Auftrag     Kommentar
001100* ---------- ----- ----------- -----------------------------------
001200* 2024-01-22 kl    IAMBAT-2    Neuerstellung                      IAMCSVLK
001300******************************************************************
001400 01  LK-CSV-PARMS.
001500     05  LK-CSV-FILE-NAME        PIC X(60).
001600     05  LK-CSV-HEADER-TEXT      PIC X(05).
001700     05  LK-CSV-COLUMN-NAME      PIC X(30).
001800     05  LK-CSV-COLUMN-INDEX     PIC 9(04).
001900     05  LK-CSV-DELIMITER        PIC X(01).
002000     05  LK-CSV-AGG-METHOD       PIC X(08).
002100     05  LK-CSV-RESULT-VALUE     PIC S9(10)V9(10) COMP-3.
002200     05  LK-CSV-STATUS           PIC X(01).
002300         88  LK-CSV-OK                   VALUE "0".
002400         88  LK-CSV-NOK                  VALUE "1".
002500     05  FILLER                  PIC X(02)   VALUE SPACES.
