000100******************************************************************
000200* COPYBOOK      :: IAMLBLLK
000300* BESCHREIBUNG  :: Parameterblock fuer CALL "IAMLBL0M" - Pruefung
000400*                  Label-Muster (lowerCamelCase) und/oder Label-
000500*                  Eindeutigkeit ueber MEASUREMENTS/METRICS.
000600* PREFIX        :: LK-LBL-
000700* LAENGE        :: 70 Bytes
000800*----------------------------------------------------------------*
000900* Aenderungen
001000* Datum      Von   Auftrag     Kommentar
001100* ---------- ----- ----------- -----------------------------------
001200* 2024-04-02 hg    IAMBAT-7    Neuerstellung                      IAMLBLLK
001300******************************************************************
001400 01  LK-LBL-PARMS.
001500*            "P" = nur Musterpruefung, "V" = Muster + Eindeutigkeit
001600     05  LK-LBL-FUNCTION         PIC X(01).
001700     05  LK-LBL-LABEL            PIC X(30).
001800*            eigene ID - beim Umbenennen auf denselben Wert erlaubt
001900     05  LK-LBL-OWN-ID           PIC X(36).
002000     05  LK-LBL-VALID-SW         PIC X(01).
002100         88  LK-LBL-VALID                VALUE "Y".
002200         88  LK-LBL-INVALID              VALUE "N".
002300     05  LK-LBL-STATUS           PIC X(01).
002400         88  LK-LBL-OK                   VALUE "0".
002500         88  LK-LBL-NOK                  VALUE "1".
002600     05  FILLER                  PIC X(02)   VALUE SPACES.
