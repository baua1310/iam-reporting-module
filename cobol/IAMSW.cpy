000100******************************************************************
000200* COPYBOOK      :: IAMSW
000300* BESCHREIBUNG  :: Gemeinsame Schalter- und Statusfelder fuer die
000400*                  Batch-Mainlines MeasureJob/CalculateJob und den
000500*                  Selbsttest (Datei-/Programm-/Ergebnisstatus).
000600*                  Abgeleitet aus dem SCHALTER-Muster der
000700*                  SSF-Module (FILE-STATUS mit REC-STAT REDEFINES).
000800*                  Aufrufmodule mit eigenen Datei-/Ablaufschaltern
000900*                  (z.B. IAMFOR0M, IAMCSV0M, IAMHST0M, IAMLBL0M)
001000*                  fuehren ihre eigene lokale SCHALTER-Gruppe, da
001100*                  PRG-STATUS/RESULT-STATUS-SW dort ohne Bedeutung
001200*                  sind.
001300* PREFIX        :: keiner (Gruppenname SCHALTER ist Standard)
001400* LAENGE        :: 06 Bytes
001500*----------------------------------------------------------------*
001600* Aenderungen
001700* Datum      Von   Auftrag     Kommentar
001800* ---------- ----- ----------- -----------------------------------
001900* 2024-01-08 kl    IAMBAT-1    Neuerstellung fuer IAM-Reporting   IAMSW
002000* 2024-02-19 rss   IAMBAT-4    RESULT-STATUS-SW ergaenzt          IAMSW
002100* 2024-09-24 kl    IAMBAT-11   Klammer-Restschalter wieder        IAMSW
002200*                              ausgebaut - war seit Neuerstellung
002300*                              nie verdrahtet (IAMFOR0M fuehrt die
002400*                              Klammerpruefung ueber eine eigene,
002500*                              lokale SCHALTER-LOKAL-Gruppe)
002600******************************************************************
002700 01  SCHALTER.
002800     05  FILE-STATUS         PIC X(02).
002900         88  FILE-OK                     VALUE "00".
003000         88  FILE-EOF-COND               VALUE "10".
003100         88  FILE-NOK                    VALUE "01" THRU "09"
003200                                                 "11" THRU "99".
003300     05  REC-STAT REDEFINES FILE-STATUS.
003400         10  FILE-STATUS1    PIC X.
003500             88  FILE-EOF                VALUE "1".
003600             88  FILE-INVALID            VALUE "2".
003700             88  FILE-PERMERR            VALUE "3".
003800             88  FILE-LOGICERR           VALUE "4".
003900         10  FILE-STATUS2    PIC X.
004000*
004100     05  PRG-STATUS          PIC 9       VALUE ZERO.
004200         88  PRG-OK                      VALUE ZERO.
004300         88  PRG-ABBRUCH                 VALUE 1 THRU 9.
004400*
004500     05  RESULT-STATUS-SW    PIC X       VALUE "S".
004600         88  RESULT-SW-SUCCESS           VALUE "S".
004700         88  RESULT-SW-ERROR             VALUE "E".
004800*
004900     05  FILLER              PIC X(02)   VALUE SPACES.
