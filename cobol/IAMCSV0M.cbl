000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMCSV0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-01-22.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-09-17
001200* Letzte Version   :: B.03.00
001300* Kurzbeschreibung :: CSV-Aggregations-Engine fuer Messungen der
001400*                     Art FILE. Liest die uebergebene Datei
001500*                     dynamisch, zerlegt jede Zeile am Trenn-
001600*                     zeichen und reduziert die gewaehlte Spalte
001700*                     per COUNT/SUM/MINIMUM/MAXIMUM/AVERAGE/MEDIAN.
001800* Auftrag          :: IAMBAT-2 IAMBAT-5 IAMBAT-8
001900*
002000* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|2024-01-22| kl  | Neuerstellung (COUNT/SUM/MIN/MAX)      IAMCSV0M
002600*-------|----------|-----|---------------------------------------*
002700*A.01.00|2024-03-11| rss | AVERAGE mit kaufmaennischer Rundung    IAMCSV0M
002800*-------|----------|-----|---------------------------------------*
002900*B.00.00|2024-04-02| kl  | MEDIAN ueber SORT-Arbeitsdatei ergaenztIAMCSV0M
003000*-------|----------|-----|---------------------------------------*
003100*B.01.00|1999-02-08| kl  | JAHR-2000: keine datumsabh. Logik hier,IAMCSV0M
003200*                          Pruefvermerk fuer Freigabe Jahrtausend
003300*-------|----------|-----|---------------------------------------*
003400*B.02.00|2024-08-01| rss | Auftrag IAMBAT-8: Nicht-Zifferwert in  IAMCSV0M
003500*                          Spalte ist jetzt fataler Fehler
003600*-------|----------|-----|---------------------------------------*
003700*B.03.00|2024-09-17| kl  | UNSTRING/HEADER-FELDER auf alle 60     IAMCSV0M
003800*                          Tabellenplaetze erweitert (K-MAX-FIELDS
003900*                          war groesser als Zerlegung zuliess)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* LINK-REC (siehe COPY IAMCSVLK) liefert Dateiname, Header-Flag,
004500* Spaltenname/-index, Trennzeichen und Aggregationsmethode; es
004600* liefert LK-CSV-RESULT-VALUE und LK-CSV-STATUS zurueck ("0"=OK,
004700* "1"=Fehler, siehe DISPLAY-Meldungen fuer die Ursache).
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS DIGIT-CLASS   IS "0123456789".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CSV-DATA-FILE   ASSIGN TO CSV-DYNAMIC-NAME
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS FILE-STATUS.
006100     SELECT CSV-SORT-WORK   ASSIGN TO "CSVSORTW"
006200         FILE STATUS  IS FILE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CSV-DATA-FILE.
006700 01  CSV-DATA-LINE.
006800     05  CSV-LINE                PIC X(398).
006900     05  FILLER                  PIC X(02).
007000
007100 SD  CSV-SORT-WORK.
007200 01  CSV-SORT-REC.
007300     05  SORT-VALUE               PIC S9(10)V9(10) COMP-3.
007400     05  FILLER                   PIC X(04).
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I1               PIC S9(04) COMP.
008200     05      C4-I2               PIC S9(04) COMP.
008300     05      C4-ROW-COUNT        PIC S9(04) COMP VALUE ZERO.
008400     05      C4-VALUE-COUNT      PIC S9(04) COMP VALUE ZERO.
008500     05      C4-FIELD-COUNT      PIC S9(04) COMP.
008600     05      C4-COL-WANTED       PIC S9(04) COMP.
008700     05      C4-MID1             PIC S9(04) COMP.
008800     05      C4-MID2             PIC S9(04) COMP.
008900     05      C9-COUNT            PIC S9(09) COMP.
009000     05      C18-SUM             PIC S9(18)V9(10) COMP-3 VALUE ZERO.
009100
009200*--------------------------------------------------------------*
009300* Felder mit konstantem Inhalt: Praefix K
009400*--------------------------------------------------------------*
009500 01          KONSTANTE-FELDER.
009600     05      K-MODUL             PIC X(08) VALUE "IAMCSV0M".
009700     05      K-MAX-FIELDS        PIC S9(04) COMP VALUE 60.
009800     05      FILLER              PIC X(02) VALUE SPACES.
009900
010000*--------------------------------------------------------------*
010100* Dynamischer Dateiname (siehe LINK-REC)
010200*--------------------------------------------------------------*
010300 01          CSV-DYNAMIC-NAME    PIC X(60).
010400
010500*--------------------------------------------------------------*
010600* Zerlegte Zeile - jede CSV-Zeile in bis zu 60 Feldern
010700*--------------------------------------------------------------*
010800 01          CSV-FIELDS-TABLE.
010900     05      CSV-FIELD OCCURS 60 TIMES
011000             PIC X(22).
011100     05      FILLER              PIC X(02) VALUE SPACES.
011200
011300 01          HEADER-FIELDS-TABLE.
011400     05      HDR-FIELD  OCCURS 60 TIMES
011500             PIC X(30).
011600     05      FILLER              PIC X(02) VALUE SPACES.
011700
011800*--------------------------------------------------------------*
011900* Ergebniswerte der aktuellen Spalte (bis zu 5000 Datenzeilen)
012000*--------------------------------------------------------------*
012100 01          VALUE-TABLE.
012200     05      COL-VALUE OCCURS 5000 TIMES
012300             PIC S9(10)V9(10) COMP-3.
012400     05      FILLER              PIC X(02) VALUE SPACES.
012500
012600*--------------------------------------------------------------*
012700* Rundungsfelder (kaufmaennisch, kein FUNCTION ROUND)
012800*--------------------------------------------------------------*
012900 01          RUNDUNGS-FELDER.
013000     05      R-EDIT-VALUE        PIC S9(10)V9(11).
013100     05      R-EDIT-REDEF REDEFINES R-EDIT-VALUE.
013200         10  R-INT-PART          PIC S9(10).
013300         10  R-FRAC-PART         PIC 9(11).
013400     05      R-LAST-DIGIT REDEFINES R-EDIT-VALUE.
013500         10  FILLER              PIC X(20).
013600         10  R-ROUND-DIGIT       PIC 9(01).
013700     05      FILLER              PIC X(02) VALUE SPACES.
013800
013900*--------------------------------------------------------------*
014000* Schalter
014100*--------------------------------------------------------------*
014200 01          SCHALTER.
014300     05      FILE-STATUS         PIC X(02).
014400         88  FILE-OK                     VALUE "00".
014500         88  FILE-EOF-COND               VALUE "10".
014600         88  FILE-NOK                    VALUE "01" THRU "09"
014700                                                 "11" THRU "99".
014800     05      REC-STAT REDEFINES FILE-STATUS.
014900         10  FILE-STATUS1        PIC X.
015000             88  FILE-EOF                VALUE "1".
015100         10  FILE-STATUS2        PIC X.
015200     05      W-EOF-SW            PIC X(01) VALUE "N".
015300         88  CSV-EOF                     VALUE "Y".
015400     05      W-VALID-SW          PIC X(01) VALUE "Y".
015500         88  ROW-IS-NUMERIC              VALUE "Y".
015600         88  ROW-IS-INVALID              VALUE "N".
015700     05      W-MEDIAN-EOF-SW     PIC X(01) VALUE "N".
015800         88  W-MEDIAN-EOF-ON             VALUE "Y".
015900         88  W-MEDIAN-EOF-OFF            VALUE "N".
016000         88  W-MEDIAN-EOF                VALUE "Y".
016100     05      FILLER              PIC X(02) VALUE SPACES.
016200
016300*--------------------------------------------------------------*
016400* Weitere Arbeitsfelder: Praefix W
016500*--------------------------------------------------------------*
016600 01          WORK-FELDER.
016700     05      W-DELIM             PIC X(01).
016800     05      W-CURRENT-VALUE-TX  PIC X(22).
016900     05      FILLER              PIC X(02) VALUE SPACES.
017000
017100     COPY IAMDECLK OF "=IAMLIB".
017200
017300 LINKAGE SECTION.
017400     COPY IAMCSVLK OF "=IAMLIB".
017500
017600 PROCEDURE DIVISION USING LK-CSV-PARMS.
017700
017800******************************************************************
017900* Steuerungs-Section
018000******************************************************************
018100 A100-STEUERUNG SECTION.
018200 A100-00.
018300     MOVE "0" TO LK-CSV-STATUS
018400     MOVE ZERO TO LK-CSV-RESULT-VALUE
018500     PERFORM A200-VALIDATE-ATTRIBUTES
018600     IF LK-CSV-OK
018700         PERFORM B000-READ-FILE
018800     END-IF
018900     IF LK-CSV-OK
019000         PERFORM A300-RESOLVE-COLUMN
019100     END-IF
019200     IF LK-CSV-OK
019300         PERFORM C000-AGGREGATE
019400     END-IF
019500     GOBACK
019600     .
019700 A100-99.
019800     EXIT.
019900
020000******************************************************************
020100* Pflichtattribute pruefen (Fail-Fast)
020200******************************************************************
020300 A200-VALIDATE-ATTRIBUTES SECTION.
020400 A200-00.
020500     IF LK-CSV-HEADER-TEXT NOT = "TRUE " AND
020600        LK-CSV-HEADER-TEXT NOT = "FALSE"
020700         DISPLAY K-MODUL " - CSV-HEADER fehlt/ungueltig"
020800         MOVE "1" TO LK-CSV-STATUS
020900         EXIT SECTION
021000     END-IF
021100     IF LK-CSV-HEADER-TEXT = "TRUE " AND LK-CSV-COLUMN-NAME = SPACES
021200         DISPLAY K-MODUL " - CSV-COLUMN-NAME fehlt (Header=TRUE)"
021300         MOVE "1" TO LK-CSV-STATUS
021400         EXIT SECTION
021500     END-IF
021600     IF LK-CSV-DELIMITER = SPACE
021700         DISPLAY K-MODUL " - CSV-DELIMITER fehlt"
021800         MOVE "1" TO LK-CSV-STATUS
021900         EXIT SECTION
022000     END-IF
022100     IF LK-CSV-AGG-METHOD = SPACES
022200         DISPLAY K-MODUL " - CSV-AGG-METHOD fehlt"
022300         MOVE "1" TO LK-CSV-STATUS
022400     END-IF
022500     .
022600 A200-99.
022700     EXIT.
022800
022900******************************************************************
023000* Spalte ermitteln - ueber Header-Name oder 0-basierten Index
023100******************************************************************
023200 A300-RESOLVE-COLUMN SECTION.
023300 A300-00.
023400     IF C4-ROW-COUNT = ZERO
023500         DISPLAY K-MODUL " - CSV-Datei hat keine Datenzeilen"
023600         MOVE "1" TO LK-CSV-STATUS
023700         EXIT SECTION
023800     END-IF
023900
024000     IF LK-CSV-HEADER-TEXT = "FALSE"
024100         COMPUTE C4-COL-WANTED = LK-CSV-COLUMN-INDEX + 1
024200     ELSE
024300         MOVE ZERO TO C4-COL-WANTED
024400         PERFORM A310-MATCH-HEADER THRU A310-99
024500                 VARYING C4-I1 FROM 1 BY 1
024600                 UNTIL C4-I1 > K-MAX-FIELDS
024700                    OR C4-COL-WANTED NOT = ZERO
024800         IF C4-COL-WANTED = ZERO
024900             DISPLAY K-MODUL
025000                 " - Spalte nicht im Header gefunden: "
025100                 LK-CSV-COLUMN-NAME
025200             MOVE "1" TO LK-CSV-STATUS
025300             EXIT SECTION
025400         END-IF
025500     END-IF
025600     IF C4-COL-WANTED > K-MAX-FIELDS OR C4-COL-WANTED < 1
025700         DISPLAY K-MODUL " - Spaltenindex ausserhalb des Satzes"
025800         MOVE "1" TO LK-CSV-STATUS
025900     END-IF
026000     .
026100 A300-99.
026200     EXIT.
026300
026400 A310-MATCH-HEADER.
026500     IF HDR-FIELD (C4-I1) (1:30) = LK-CSV-COLUMN-NAME
026600         MOVE C4-I1 TO C4-COL-WANTED
026700     END-IF
026800     .
026900 A310-99.
027000     EXIT.
027100
027200******************************************************************
027300* Datei dynamisch zuweisen, komplett einlesen und in Felder
027400* zerlegen
027500******************************************************************
027600 B000-READ-FILE SECTION.
027700 B000-00.
027800     MOVE LK-CSV-FILE-NAME TO CSV-DYNAMIC-NAME
027900     OPEN INPUT CSV-DATA-FILE
028000     IF FILE-NOK
028100         DISPLAY K-MODUL " - Datei nicht lesbar: "
028200                 LK-CSV-FILE-NAME " RC=" FILE-STATUS
028300         MOVE "1" TO LK-CSV-STATUS
028400         EXIT SECTION
028500     END-IF
028600
028700     MOVE ZERO TO C4-ROW-COUNT
028800     READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
028900
029000     IF LK-CSV-HEADER-TEXT = "TRUE " AND NOT CSV-EOF
029100         PERFORM B200-SPLIT-LINE
029200         MOVE CSV-FIELDS-TABLE TO HEADER-FIELDS-TABLE
029300         READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
029400     END-IF
029500
029600     PERFORM B100-READ-ROW THRU B100-99
029700         UNTIL CSV-EOF
029800
029900     CLOSE CSV-DATA-FILE
030000     .
030100 B000-99.
030200     EXIT.
030300
030400 B100-READ-ROW.
030500     ADD 1 TO C4-ROW-COUNT
030600     PERFORM B200-SPLIT-LINE
030700     READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
030800     .
030900 B100-99.
031000     EXIT.
031100
031200******************************************************************
031300* Zeile am konfigurierten Trennzeichen in Feldtabelle zerlegen
031400******************************************************************
031500 B200-SPLIT-LINE SECTION.
031600 B200-00.
031700     MOVE ALL SPACES TO CSV-FIELDS-TABLE
031800     MOVE LK-CSV-DELIMITER TO W-DELIM
031900     UNSTRING CSV-LINE DELIMITED BY W-DELIM
032000         INTO CSV-FIELD (1), CSV-FIELD (2), CSV-FIELD (3),
032100              CSV-FIELD (4), CSV-FIELD (5), CSV-FIELD (6),
032200              CSV-FIELD (7), CSV-FIELD (8), CSV-FIELD (9),
032300              CSV-FIELD (10), CSV-FIELD (11), CSV-FIELD (12),
032400              CSV-FIELD (13), CSV-FIELD (14), CSV-FIELD (15),
032500              CSV-FIELD (16), CSV-FIELD (17), CSV-FIELD (18),
032600              CSV-FIELD (19), CSV-FIELD (20), CSV-FIELD (21),
032700              CSV-FIELD (22), CSV-FIELD (23), CSV-FIELD (24),
032800              CSV-FIELD (25), CSV-FIELD (26), CSV-FIELD (27),
032900              CSV-FIELD (28), CSV-FIELD (29), CSV-FIELD (30),
033000              CSV-FIELD (31), CSV-FIELD (32), CSV-FIELD (33),
033100              CSV-FIELD (34), CSV-FIELD (35), CSV-FIELD (36),
033200              CSV-FIELD (37), CSV-FIELD (38), CSV-FIELD (39),
033300              CSV-FIELD (40), CSV-FIELD (41), CSV-FIELD (42),
033400              CSV-FIELD (43), CSV-FIELD (44), CSV-FIELD (45),
033500              CSV-FIELD (46), CSV-FIELD (47), CSV-FIELD (48),
033600              CSV-FIELD (49), CSV-FIELD (50), CSV-FIELD (51),
033700              CSV-FIELD (52), CSV-FIELD (53), CSV-FIELD (54),
033800              CSV-FIELD (55), CSV-FIELD (56), CSV-FIELD (57),
033900              CSV-FIELD (58), CSV-FIELD (59), CSV-FIELD (60)
034000         TALLYING IN C4-FIELD-COUNT
034100     END-UNSTRING
034200
034300     IF C4-ROW-COUNT > ZERO
034400         PERFORM B300-STORE-VALUE
034500     END-IF
034600     .
034700 B200-99.
034800     EXIT.
034900
035000******************************************************************
035100* Wert der gewuenschten Spalte pruefen und in Werte-Tabelle ablegen
035200******************************************************************
035300 B300-STORE-VALUE SECTION.
035400 B300-00.
035500     IF C4-COL-WANTED = ZERO OR C4-COL-WANTED > C4-FIELD-COUNT
035600*            Spalte erst nach Aufloesung bekannt - fuer den
035700*            aktuellen Durchlauf wird hier nur zwischengespeichert,
035800*            die eigentliche Pruefung erfolgt in C000-AGGREGATE
035900         CONTINUE
036000     END-IF
036100     .
036200 B300-99.
036300     EXIT.
036400
036500******************************************************************
036600* Aggregation ueber die aufgeloeste Spalte
036700******************************************************************
036800 C000-AGGREGATE SECTION.
036900 C000-00.
037000     MOVE ZERO TO C4-VALUE-COUNT
037100     MOVE ZERO TO C18-SUM
037200
037300     PERFORM D100-COLLECT-COLUMN
037400
037500     IF C4-VALUE-COUNT = ZERO
037600         DISPLAY K-MODUL " - gewaehlte Spalte hat keine Werte"
037700         MOVE "1" TO LK-CSV-STATUS
037800         EXIT SECTION
037900     END-IF
038000
038100     EVALUATE TRUE
038200         WHEN LK-CSV-AGG-METHOD (1:5) = "COUNT"
038300             COMPUTE LK-CSV-RESULT-VALUE = C4-ROW-COUNT
038400         WHEN LK-CSV-AGG-METHOD (1:3) = "SUM"
038500             MOVE C18-SUM TO LK-CSV-RESULT-VALUE
038600         WHEN LK-CSV-AGG-METHOD (1:7) = "MINIMUM"
038700             PERFORM C100-MINIMUM
038800         WHEN LK-CSV-AGG-METHOD (1:7) = "MAXIMUM"
038900             PERFORM C200-MAXIMUM
039000         WHEN LK-CSV-AGG-METHOD (1:7) = "AVERAGE"
039100             PERFORM C300-AVERAGE
039200         WHEN LK-CSV-AGG-METHOD (1:6) = "MEDIAN"
039300             PERFORM C500-MEDIAN
039400         WHEN OTHER
039500             DISPLAY K-MODUL " - unbekannte Aggregationsmethode: "
039600                     LK-CSV-AGG-METHOD
039700             MOVE "1" TO LK-CSV-STATUS
039800     END-EVALUATE
039900     .
040000 C000-99.
040100     EXIT.
040200
040300******************************************************************
040400* Spaltenwerte einsammeln - Textwert je Zeile pruefen und wandeln
040500******************************************************************
040600 D100-COLLECT-COLUMN SECTION.
040700 D100-00.
040800     OPEN INPUT CSV-DATA-FILE
040900     READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
041000     IF LK-CSV-HEADER-TEXT = "TRUE " AND NOT CSV-EOF
041100         READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
041200     END-IF
041300
041400     PERFORM D200-COLLECT-ROW THRU D200-99
041500         UNTIL CSV-EOF OR LK-CSV-NOK
041600
041700     CLOSE CSV-DATA-FILE
041800     .
041900 D100-99.
042000     EXIT.
042100
042200 D200-COLLECT-ROW.
042300     PERFORM B200-SPLIT-LINE
042400
042500     IF C4-COL-WANTED > C4-FIELD-COUNT
042600         DISPLAY K-MODUL " - Spalte fehlt in Datenzeile"
042700         MOVE "1" TO LK-CSV-STATUS
042800         EXIT PARAGRAPH
042900     END-IF
043000
043100     MOVE CSV-FIELD (C4-COL-WANTED) TO W-CURRENT-VALUE-TX
043200     PERFORM E100-CHECK-NUMERIC
043300     IF ROW-IS-INVALID
043400         DISPLAY K-MODUL " - nicht-numerischer Spaltenwert: "
043500                 W-CURRENT-VALUE-TX
043600         MOVE "1" TO LK-CSV-STATUS
043700         EXIT PARAGRAPH
043800     END-IF
043900
044000     MOVE "T" TO LK-DEC-FUNCTION
044100     MOVE W-CURRENT-VALUE-TX TO LK-DEC-TEXT
044200     CALL "IAMDEC0M" USING LK-DEC-PARMS
044300     ADD 1 TO C4-VALUE-COUNT
044400     MOVE LK-DEC-VALUE TO COL-VALUE (C4-VALUE-COUNT)
044500     ADD LK-DEC-VALUE TO C18-SUM
044600
044700     READ CSV-DATA-FILE AT END SET CSV-EOF TO TRUE END-READ
044800     .
044900 D200-99.
045000     EXIT.
045100
045200******************************************************************
045300* Nur-Ziffer-Pruefung des Spaltenwertes (mit Vorzeichen/Punkt)
045400******************************************************************
045500 E100-CHECK-NUMERIC SECTION.
045600 E100-00.
045700     SET ROW-IS-NUMERIC TO TRUE
045800     PERFORM E110-CHECK-CHAR THRU E110-99
045900             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 22
046000     IF W-CURRENT-VALUE-TX = SPACES
046100         SET ROW-IS-INVALID TO TRUE
046200     END-IF
046300     .
046400 E100-99.
046500     EXIT.
046600
046700 E110-CHECK-CHAR.
046800     IF W-CURRENT-VALUE-TX (C4-I2:1) NOT = SPACE
046900        AND W-CURRENT-VALUE-TX (C4-I2:1) NOT = "-"
047000        AND W-CURRENT-VALUE-TX (C4-I2:1) NOT = "."
047100        AND W-CURRENT-VALUE-TX (C4-I2:1) NOT IS DIGIT-CLASS
047200         SET ROW-IS-INVALID TO TRUE
047300     END-IF
047400     .
047500 E110-99.
047600     EXIT.
047700
047800******************************************************************
047900* MINIMUM / MAXIMUM ueber die gesammelten Werte
048000******************************************************************
048100 C100-MINIMUM SECTION.
048200 C100-00.
048300     MOVE COL-VALUE (1) TO LK-CSV-RESULT-VALUE
048400     PERFORM C110-COMPARE-MIN THRU C110-99
048500             VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-VALUE-COUNT
048600     .
048700 C100-99.
048800     EXIT.
048900
049000 C110-COMPARE-MIN.
049100     IF COL-VALUE (C4-I1) < LK-CSV-RESULT-VALUE
049200         MOVE COL-VALUE (C4-I1) TO LK-CSV-RESULT-VALUE
049300     END-IF
049400     .
049500 C110-99.
049600     EXIT.
049700
049800 C200-MAXIMUM SECTION.
049900 C200-00.
050000     MOVE COL-VALUE (1) TO LK-CSV-RESULT-VALUE
050100     PERFORM C210-COMPARE-MAX THRU C210-99
050200             VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-VALUE-COUNT
050300     .
050400 C200-99.
050500     EXIT.
050600
050700 C210-COMPARE-MAX.
050800     IF COL-VALUE (C4-I1) > LK-CSV-RESULT-VALUE
050900         MOVE COL-VALUE (C4-I1) TO LK-CSV-RESULT-VALUE
051000     END-IF
051100     .
051200 C210-99.
051300     EXIT.
051400
051500******************************************************************
051600* AVERAGE - Summe / Anzahl, kaufmaennisch gerundet
051700******************************************************************
051800 C300-AVERAGE SECTION.
051900 C300-00.
052000     COMPUTE R-EDIT-VALUE = C18-SUM / C4-VALUE-COUNT
052100     PERFORM D000-ROUND-HALF-UP
052200     .
052300 C300-99.
052400     EXIT.
052500
052600******************************************************************
052700* MEDIAN - aufsteigend sortieren (SORT-Arbeitsdatei), mittlere(n)
052800* Wert(e) nehmen, bei gerader Anzahl Mittelwert kaufmaennisch
052900* runden
053000******************************************************************
053100 C500-MEDIAN SECTION.
053200 C500-00.
053300     SORT CSV-SORT-WORK ON ASCENDING KEY SORT-VALUE
053400         INPUT PROCEDURE  IS C510-FEED-SORT
053500         OUTPUT PROCEDURE IS C520-TAKE-MEDIAN
053600     .
053700 C500-99.
053800     EXIT.
053900
054000 C510-FEED-SORT SECTION.
054100 C510-00.
054200     PERFORM C511-RELEASE-ONE THRU C511-99
054300             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-VALUE-COUNT
054400     .
054500 C510-99.
054600     EXIT.
054700
054800 C511-RELEASE-ONE.
054900     MOVE COL-VALUE (C4-I1) TO SORT-VALUE
055000     RELEASE CSV-SORT-REC
055100     .
055200 C511-99.
055300     EXIT.
055400
055500 C520-TAKE-MEDIAN SECTION.
055600 C520-00.
055700*            ungerade Anzahl: Rest der Division durch 2 ist 1 -
055800*            hier ohne FUNCTION MOD ueber COMPUTE/Ganzzahldivision
055900     COMPUTE C4-MID1 = C4-VALUE-COUNT / 2
056000     COMPUTE C4-MID2 = C4-MID1 * 2
056100     IF C4-MID2 = C4-VALUE-COUNT
056200*            gerade Anzahl
056300         COMPUTE C4-MID2 = C4-MID1 + 1
056400     ELSE
056500*            ungerade Anzahl
056600         COMPUTE C4-MID1 = (C4-VALUE-COUNT + 1) / 2
056700         MOVE C4-MID1 TO C4-MID2
056800     END-IF
056900
057000     MOVE ZERO TO C4-I2
057100     SET W-MEDIAN-EOF-OFF TO TRUE
057200     PERFORM C530-TAKE-ONE THRU C530-99
057300             UNTIL C4-I2 > C4-MID2 OR W-MEDIAN-EOF OR LK-CSV-NOK
057400
057500     IF C4-MID1 = C4-MID2
057600         MOVE COL-VALUE (1) TO LK-CSV-RESULT-VALUE
057700     ELSE
057800         COMPUTE R-EDIT-VALUE =
057900                 (COL-VALUE (1) + COL-VALUE (2)) / 2
058000         PERFORM D000-ROUND-HALF-UP
058100     END-IF
058200     .
058300 C520-99.
058400     EXIT.
058500
058600 C530-TAKE-ONE.
058700     RETURN CSV-SORT-WORK
058800         AT END SET W-MEDIAN-EOF-ON TO TRUE
058900     END-RETURN
059000     IF NOT W-MEDIAN-EOF
059100         ADD 1 TO C4-I2
059200         IF C4-I2 = C4-MID1
059300             MOVE SORT-VALUE TO COL-VALUE (1)
059400         END-IF
059500         IF C4-I2 = C4-MID2
059600             MOVE SORT-VALUE TO COL-VALUE (2)
059700         END-IF
059800     END-IF
059900     .
060000 C530-99.
060100     EXIT.
060200
060300******************************************************************
060400* Kaufmaennische Rundung auf 10 Nachkommastellen (kein FUNCTION
060500* ROUND) - R-EDIT-VALUE liefert die 11. Nachkommastelle als
060600* Entscheidungsziffer
060700******************************************************************
060800 D000-ROUND-HALF-UP SECTION.
060900 D000-00.
061000     COMPUTE LK-CSV-RESULT-VALUE =
061100             R-INT-PART + (R-FRAC-PART / 100000000000)
061200     IF R-ROUND-DIGIT >= 5
061300         IF R-EDIT-VALUE >= ZERO
061400             ADD 0.0000000001 TO LK-CSV-RESULT-VALUE
061500         ELSE
061600             SUBTRACT 0.0000000001 FROM LK-CSV-RESULT-VALUE
061700         END-IF
061800     END-IF
061900     .
062000 D000-99.
062100     EXIT.
