000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMCAL0O.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-06-25.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-08-11
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Batchlauf KENNZAHL (Calculate) - liest die
001400*                     konfigurierten Kennzahlen, loest deren Formel
001500*                     ueber IAMFOR0M auf und schreibt fuer jede
001600*                     Kennzahl einen RESULT-Satz in die Historie.
001700* Auftrag          :: IAMBAT-8 IAMBAT-10
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|2024-06-25| kl  | Neuerstellung                          IAMCAL0E
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|1999-03-08| rss | Jahr-2000 - siehe TAL-JHJJ in IAMMEA0O,IAMCAL0E
002700*                        | dieses Programm nutzt dieselbe Routine
002800*-------|----------|-----|---------------------------------------*
002900*A.02.00|2024-08-11| kl  | METRIC-TARGET-VALUE wird nun ebenfalls IAMCAL0E
003000*                        | ueber IAMDEC0M gewandelt (Anzeigezwecke,
003100*                        | fliesst nicht in die Berechnung ein)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Fuer jede Zeile aus METRICS wird die Formel unveraendert an
003700* IAMFOR0M uebergeben - Klammerpruefung, Variablenersetzung und
003800* Ausdrucksauswertung liegen vollstaendig in diesem Untermodul.
003900* Ergebnis wird an RESULTS-HISTORY angehaengt (OPEN EXTEND).
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS IAM-TESTLAUF-SW
004700         ON STATUS IS TESTLAUF
004800         OFF STATUS IS NORMALLAUF
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT METRICS-FILE        ASSIGN TO "METRICS"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS FILE-STATUS.
005900     SELECT RESULTS-HIST-FILE   ASSIGN TO "RESHIST"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  METRICS-FILE.
006600 01  METRICS-LINE.
006700     05  MET-LINE-TX             PIC X(318).
006800     05  FILLER                  PIC X(02).
006900
007000 FD  RESULTS-HIST-FILE.
007100 01  RESULTS-HIST-LINE.
007200     05  RES-LINE-TX             PIC X(78).
007300     05  FILLER                  PIC X(02).
007400
007500 WORKING-STORAGE SECTION.
007600*--------------------------------------------------------------*
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*--------------------------------------------------------------*
007900 01          COMP-FELDER.
008000     05      C4-I1               PIC S9(04) COMP.
008100     05      C4-METRIC-COUNT     PIC S9(04) COMP VALUE ZERO.
008200     05      C4-ERROR-COUNT      PIC S9(04) COMP VALUE ZERO.
008300
008400*--------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08) VALUE "IAMCAL0O".
008900     05      FILLER              PIC X(02) VALUE SPACES.
009000
009100*--------------------------------------------------------------*
009200* Copybooks Satzbilder
009300*--------------------------------------------------------------*
009400     COPY IAMSW    OF "=IAMLIB".
009500     COPY IAMMET   OF "=IAMLIB".
009600     COPY IAMRES   OF "=IAMLIB".
009700
009800*--------------------------------------------------------------*
009900* Zusaetzlicher EOF-Schalter fuer METRICS
010000*--------------------------------------------------------------*
010100 01          SCHALTER-LOKAL.
010200     05      MET-EOF-SW          PIC X(01) VALUE "N".
010300         88  FILE-EOF-MET                VALUE "Y".
010400     05      FILLER              PIC X(02) VALUE SPACES.
010500
010600*--------------------------------------------------------------*
010700* Datum-/Uhrzeitfelder (fuer TAL-Routine, siehe auch IAMMEA0O)
010800*--------------------------------------------------------------*
010900 01          TAL-TIME.
011000     05      TAL-JHJJMMTT.
011100         10  TAL-JHJJ            PIC S9(04) COMP.
011200         10  TAL-MM              PIC S9(04) COMP.
011300         10  TAL-TT              PIC S9(04) COMP.
011400     05      TAL-HHMI.
011500         10  TAL-HH              PIC S9(04) COMP.
011600         10  TAL-MI              PIC S9(04) COMP.
011700     05      TAL-SS              PIC S9(04) COMP.
011800
011900 01          TAL-TIME-D.
012000     05      TAL-JHJJMMTT.
012100         10  TAL-JHJJ            PIC 9(04).
012200         10  TAL-MM              PIC 9(02).
012300         10  TAL-TT              PIC 9(02).
012400     05      TAL-HHMI.
012500         10  TAL-HH              PIC 9(02).
012600         10  TAL-MI              PIC 9(02).
012700     05      TAL-SS              PIC 9(02).
012800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
012900     05      TAL-TIME-N14        PIC 9(14).
013000
013100*--------------------------------------------------------------*
013200* Weitere Arbeitsfelder: Praefix W
013300*--------------------------------------------------------------*
013400 01          WORK-FELDER.
013500     05      W-DEC-TEXT          PIC X(22).
013600     05      W-DEC-STATUS        PIC X(01).
013700     05      FILLER              PIC X(01) VALUE SPACES.
013800
013900*--------------------------------------------------------------*
014000* Parameter fuer Untermodulaufrufe: Praefix P
014100*--------------------------------------------------------------*
014200 01          PARAMETER-FELDER.
014300     05      P-DUMMY             PIC X(02).
014400
014500     COPY IAMFORLK OF "=IAMLIB".
014600     COPY IAMDECLK OF "=IAMLIB".
014700
014800 PROCEDURE DIVISION.
014900
015000******************************************************************
015100* Steuerungs-Section
015200******************************************************************
015300 A100-STEUERUNG SECTION.
015400 A100-00.
015500     PERFORM B000-VORLAUF
015600     IF PRG-ABBRUCH
015700         CONTINUE
015800     ELSE
015900         PERFORM B100-VERARBEITUNG
016000     END-IF
016100     PERFORM B090-ENDE
016200     STOP RUN
016300     .
016400 A100-99.
016500     EXIT.
016600
016700******************************************************************
016800* Vorlauf: Dateien oeffnen, ersten Satz lesen
016900******************************************************************
017000 B000-VORLAUF SECTION.
017100 B000-00.
017200     INITIALIZE SCHALTER
017300     OPEN INPUT  METRICS-FILE
017400     IF FILE-NOK
017500         DISPLAY K-MODUL " - METRICS nicht lesbar, RC=" FILE-STATUS
017600         SET PRG-ABBRUCH TO TRUE
017700         EXIT SECTION
017800     END-IF
017900
018000     OPEN EXTEND RESULTS-HIST-FILE
018100     IF FILE-NOK
018200         DISPLAY K-MODUL " - RESULTS-HISTORY nicht schreibbar, RC="
018300                 FILE-STATUS
018400         SET PRG-ABBRUCH TO TRUE
018500         EXIT SECTION
018600     END-IF
018700
018800     PERFORM D000-READ-METRIC
018900     .
019000 B000-99.
019100     EXIT.
019200
019300******************************************************************
019400* Ende: Dateien schliessen, Abschlussmeldung
019500******************************************************************
019600 B090-ENDE SECTION.
019700 B090-00.
019800     IF PRG-ABBRUCH
019900         DISPLAY K-MODUL " *** ABBRUCH ***"
020000     ELSE
020100         CLOSE METRICS-FILE
020200         CLOSE RESULTS-HIST-FILE
020300         DISPLAY K-MODUL " Kennzahlen verarbeitet: " C4-METRIC-COUNT
020400         DISPLAY K-MODUL " davon Fehler           : " C4-ERROR-COUNT
020500     END-IF
020600     .
020700 B090-99.
020800     EXIT.
020900
021000******************************************************************
021100* Verarbeitung: eine Zeile METRICS je Durchlauf
021200******************************************************************
021300 B100-VERARBEITUNG SECTION.
021400 B100-00.
021500     PERFORM B110-VERARBEITE-SATZ THRU B110-99
021600         UNTIL FILE-EOF-MET
021700     .
021800 B100-99.
021900     EXIT.
022000
022100 B110-VERARBEITE-SATZ.
022200     ADD 1 TO C4-METRIC-COUNT
022300     SET RESULT-SW-SUCCESS TO TRUE
022400     MOVE SPACES TO RESULT-RECORD
022500     MOVE MET-ID TO RES-MEASURABLE-ID
022600
022700     PERFORM E000-PARSE-METRIC
022800     PERFORM F000-EVALUATE-FORMULA
022900     PERFORM G000-WRITE-RESULT
023000     PERFORM D000-READ-METRIC
023100     .
023200 B110-99.
023300     EXIT.
023400
023500******************************************************************
023600* Naechste METRICS-Zeile lesen
023700******************************************************************
023800 D000-READ-METRIC SECTION.
023900 D000-00.
024000     READ METRICS-FILE
024100         AT END SET FILE-EOF-MET TO TRUE
024200     END-READ
024300     .
024400 D000-99.
024500     EXIT.
024600
024700******************************************************************
024800* METRICS-Zeile (kommagetrennt) in Satzbild einsortieren
024900******************************************************************
025000 E000-PARSE-METRIC SECTION.
025100 E000-00.
025200     IF FILE-EOF-MET
025300         EXIT SECTION
025400     END-IF
025500
025600     MOVE SPACES TO METRIC-RECORD
025700     UNSTRING MET-LINE-TX DELIMITED BY ","
025800         INTO MET-ID,
025900              MET-LABEL,
026000              MET-NAME,
026100              MET-TARGET-VALUE-TX,
026200              MET-FORMULA-TEXT
026300     END-UNSTRING
026400
026500     IF MET-TARGET-VALUE-TX NOT = SPACES
026600         MOVE "T"                TO LK-DEC-FUNCTION
026700         MOVE MET-TARGET-VALUE-TX TO LK-DEC-TEXT
026800         CALL "IAMDEC0M" USING LK-DEC-PARMS
026900         MOVE LK-DEC-VALUE       TO MET-TARGET-VALUE
027000     END-IF
027100     .
027200 E000-99.
027300     EXIT.
027400
027500******************************************************************
027600* Formel ueber IAMFOR0M aufloesen und auswerten
027700******************************************************************
027800 F000-EVALUATE-FORMULA SECTION.
027900 F000-00.
028000     MOVE MET-FORMULA-TEXT TO LK-FOR-FORMULA-TEXT
028100     MOVE "0"              TO LK-FOR-STATUS
028200     CALL "IAMFOR0M" USING LK-FOR-PARMS
028300
028400     IF LK-FOR-OK
028500         MOVE LK-FOR-RESULT-VALUE TO RES-VALUE
028600     ELSE
028700         SET RESULT-SW-ERROR TO TRUE
028800     END-IF
028900     .
029000 F000-99.
029100     EXIT.
029200
029300******************************************************************
029400* RESULT-Satz schreiben (Text-Repraesentation) und anhaengen
029500******************************************************************
029600 G000-WRITE-RESULT SECTION.
029700 G000-00.
029800     IF RESULT-SW-ERROR
029900         ADD 1 TO C4-ERROR-COUNT
030000         MOVE ZERO TO RES-VALUE
030100     END-IF
030200
030300     MOVE "C"       TO LK-DEC-FUNCTION
030400     MOVE RES-VALUE TO LK-DEC-VALUE
030500     CALL "IAMDEC0M" USING LK-DEC-PARMS
030600     MOVE LK-DEC-TEXT TO RES-VALUE-TX
030700
030800     PERFORM U200-TIMESTAMP
030900     MOVE TAL-JHJJ TO RES-TIME-YYYY
031000     MOVE TAL-MM   TO RES-TIME-MM
031100     MOVE TAL-TT   TO RES-TIME-DD
031200     MOVE TAL-HH   TO RES-TIME-HH
031300     MOVE TAL-MI   TO RES-TIME-MI
031400     MOVE TAL-SS   TO RES-TIME-SS
031500
031600     IF RESULT-SW-SUCCESS
031700         MOVE "S" TO RES-STATUS
031800     ELSE
031900         MOVE "E" TO RES-STATUS
032000     END-IF
032100
032200     MOVE SPACES TO RESULTS-HIST-LINE
032300     STRING RES-MEASURABLE-ID  DELIMITED BY SPACE,
032400            ","                DELIMITED BY SIZE,
032500            RES-VALUE-TX       DELIMITED BY SIZE,
032600            ","                DELIMITED BY SIZE,
032700            RES-POINT-IN-TIME  DELIMITED BY SIZE,
032800            ","                DELIMITED BY SIZE,
032900            RES-STATUS         DELIMITED BY SIZE
033000         INTO RES-LINE-TX
033100     END-STRING
033200     WRITE RESULTS-HIST-LINE
033300     .
033400 G000-99.
033500     EXIT.
033600
033700******************************************************************
033800* TIMESTAMP erstellen (Betriebssystemzeit ueber TAL)
033900******************************************************************
034000 U200-TIMESTAMP SECTION.
034100 U200-00.
034200     ENTER TAL "TIME" USING TAL-TIME
034300     MOVE CORR TAL-TIME TO TAL-TIME-D
034400     .
034500 U200-99.
034600     EXIT.
