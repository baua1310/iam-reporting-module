000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMHST0M.
000400 AUTHOR.        R. SCHUSTER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-03-11.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-08-05
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Liefert zu einer MEASURABLE-ID den juengsten
001400*                     Wert mit RES-STATUS-SUCCESS aus der Datei
001500*                     RESULTS-HISTORY. Wird von IAMFOR0M waehrend
001600*                     der Formelsubstitution gerufen, sooft eine
001700*                     Variable im Formeltext aufgeloest wird.
001800* Auftrag          :: IAMBAT-5 IAMBAT-9
001900*
002000* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|2024-03-11| rss | Neuerstellung                          IAMHST0M
002600*-------|----------|-----|---------------------------------------*
002700*A.01.00|1999-01-11| hg  | Jahr-2000 - RES-TIME-YYYY jetzt 4-stellig
002800*                        | gepruefte Vergleichslogik (war 2-stellig)
002900*-------|----------|-----|---------------------------------------*
003000*A.02.00|2024-08-05| kl  | Fehlerdatensaetze (RES-STATUS-ERROR)   IAMHST0M
003100*                        | werden bei der Suche uebersprungen
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Die Datei wird komplett sequentiell durchsucht - RESULTS-HISTORY
003700* ist ein Append-Log, der juengste Treffer ist nicht zwangslaeufig
003800* der letzte Satz der Datei, wenn mehrere Measurable-IDs gemischt
003900* vorkommen. Der Zeitstempel RES-POINT-IN-TIME ist YYYYMMDDHHMISS,
004000* numerisch links-nach-rechts sortierbar - ein Textvergleich der
004100* 14-stelligen Zeichenkette reicht daher fuer "juengster Wert".
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS DIGIT-CLASS IS "0123456789".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RESULTS-HIST-FILE  ASSIGN TO "RESHIST"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FILE-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  RESULTS-HIST-FILE
005900     RECORDING MODE IS F.
006000 01  RESULTS-HIST-LINE.
006100     05  RES-LINE-TX             PIC X(83).
006200     05  FILLER                  PIC X(02).
006300
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006700*--------------------------------------------------------------*
006800 01          COMP-FELDER.
006900     05      C4-HITS             PIC S9(04) COMP VALUE ZERO.
007000     05      C4-LEN              PIC S9(04) COMP.
007100
007200*--------------------------------------------------------------*
007300* Felder mit konstantem Inhalt: Praefix K
007400*--------------------------------------------------------------*
007500 01          KONSTANTE-FELDER.
007600     05      K-MODUL             PIC X(08) VALUE "IAMHST0M".
007700     05      K-NIEDRIGST-ZEIT    PIC X(14) VALUE "00000000000000".
007800     05      FILLER              PIC X(02) VALUE SPACES.
007900
008000     COPY IAMRES OF "=IAMLIB".
008100     COPY IAMDECLK OF "=IAMLIB".
008200
008300 01          W-BESTER-TREFFER.
008400     05      W-BEST-VALUE        PIC S9(10)V9(10) COMP-3.
008500     05      W-BEST-TIME         PIC X(14).
008600     05      FILLER              PIC X(02) VALUE SPACES.
008700 01          W-BEST-TIME-PARTS REDEFINES W-BESTER-TREFFER.
008800     05      FILLER              PIC S9(10)V9(10) COMP-3.
008900     05      W-BEST-TIME-YYYY    PIC 9(04).
009000     05      W-BEST-TIME-REST    PIC 9(10).
009100     05      FILLER              PIC X(02).
009200
009300 01          SCHALTER.
009400     05      FILE-STATUS         PIC X(02).
009500         88  FILE-OK                     VALUE "00".
009600         88  FILE-EOF-COND               VALUE "10".
009700     05      REC-STAT REDEFINES FILE-STATUS.
009800         10  FILE-STATUS1        PIC X.
009900         10  FILE-STATUS2        PIC X.
010000     05      HST-EOF-SW          PIC X(01) VALUE "N".
010100         88  FILE-EOF-HST                VALUE "Y".
010200     05      FILLER              PIC X(02) VALUE SPACES.
010300
010400 LINKAGE SECTION.
010500     COPY IAMHSTLK OF "=IAMLIB".
010600
010700 PROCEDURE DIVISION USING LK-HST-PARMS.
010800
010900******************************************************************
011000* Steuerungs-Section
011100******************************************************************
011200 A100-STEUERUNG SECTION.
011300 A100-00.
011400     MOVE "0" TO LK-HST-STATUS
011500     MOVE "N" TO LK-HST-FOUND-SW
011600     MOVE ZERO TO LK-HST-VALUE
011700     MOVE ZERO TO W-BEST-VALUE
011800     MOVE K-NIEDRIGST-ZEIT TO W-BEST-TIME
011900     MOVE ZERO TO C4-HITS
012000
012100     PERFORM B000-VORLAUF
012200     PERFORM B100-VERARBEITUNG-00 THRU B100-99
012300         UNTIL FILE-EOF-HST
012400     PERFORM B090-ENDE
012500
012600     IF C4-HITS > 0
012700         MOVE "Y"       TO LK-HST-FOUND-SW
012800         MOVE W-BEST-VALUE TO LK-HST-VALUE
012900     ELSE
013000         MOVE "N"       TO LK-HST-FOUND-SW
013100     END-IF
013200     GOBACK
013300     .
013400 A100-99.
013500     EXIT.
013600
013700******************************************************************
013800* Vorlauf - Datei oeffnen, ersten Satz lesen
013900******************************************************************
014000 B000-VORLAUF SECTION.
014100 B000-00.
014200     OPEN INPUT RESULTS-HIST-FILE
014300     IF NOT FILE-OK
014400         MOVE "1" TO LK-HST-STATUS
014500         SET FILE-EOF-HST TO TRUE
014600     ELSE
014700         PERFORM D000-READ-RESULT
014800     END-IF
014900     .
015000 B000-99.
015100     EXIT.
015200
015300******************************************************************
015400* Verarbeitung - je Satz Measurable-ID vergleichen
015500******************************************************************
015600 B100-VERARBEITUNG-00.
015700     PERFORM E000-PARSE-RESULT
015800     IF RES-MEASURABLE-ID = LK-HST-MEASURABLE-ID
015900        AND RES-STATUS-SUCCESS
016000         PERFORM F000-COMPARE-TIME
016100     END-IF
016200     PERFORM D000-READ-RESULT
016300     .
016400 B100-99.
016500     EXIT.
016600
016700******************************************************************
016800* Ende - Datei schliessen
016900******************************************************************
017000 B090-ENDE SECTION.
017100 B090-00.
017200     CLOSE RESULTS-HIST-FILE
017300     .
017400 B090-99.
017500     EXIT.
017600
017700******************************************************************
017800* Satz lesen
017900******************************************************************
018000 D000-READ-RESULT SECTION.
018100 D000-00.
018200     READ RESULTS-HIST-FILE
018300         AT END SET FILE-EOF-HST TO TRUE
018400     END-READ
018500     .
018600 D000-99.
018700     EXIT.
018800
018900******************************************************************
019000* Kommagetrennte Zeile in RESULT-RECORD einsortieren
019100******************************************************************
019200 E000-PARSE-RESULT SECTION.
019300 E000-00.
019400     UNSTRING RES-LINE-TX DELIMITED BY ","
019500         INTO RES-MEASURABLE-ID
019600              RES-VALUE-TX
019700              RES-POINT-IN-TIME
019800              RES-STATUS
019900     END-UNSTRING
020000
020100     MOVE "T"            TO LK-DEC-FUNCTION
020200     MOVE RES-VALUE-TX   TO LK-DEC-TEXT
020300     CALL "IAMDEC0M" USING LK-DEC-PARMS
020400     MOVE LK-DEC-VALUE   TO RES-VALUE
020500     .
020600 E000-99.
020700     EXIT.
020800
020900******************************************************************
021000* Zeitstempelvergleich - hoehere 14-stellige Zeichenkette gewinnt
021100******************************************************************
021200 F000-COMPARE-TIME SECTION.
021300 F000-00.
021400     IF RES-POINT-IN-TIME > W-BEST-TIME
021500         MOVE RES-POINT-IN-TIME TO W-BEST-TIME
021600         MOVE RES-VALUE         TO W-BEST-VALUE
021700     END-IF
021800     ADD 1 TO C4-HITS
021900     .
022000 F000-99.
022100     EXIT.
