000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMDEC0M.
000400 AUTHOR.        K. LEHNER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-01-08.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-06-02
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Dezimaltext <-> COMP-3 Wandlung fuer alle
001400*                     Measurable-Werte (MDS/MET/RES). Zentrale
001500*                     Utility-Routine, damit jedes IAM-Programm
001600*                     das gleiche Dezimalformat verwendet.
001700* Auftrag          :: IAMBAT-1 IAMBAT-6 IAMBAT-11
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|2024-01-08| kl  | Neuerstellung (nur C-Richtung)         IAMDEC0M
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|2024-02-19| rss | T-Richtung (Text nach COMP-3) ergaenzt IAMDEC0M
002700*-------|----------|-----|---------------------------------------*
002800*A.02.00|2024-06-02| kl  | LK-DEC-STATUS bei Nicht-Zifferntext    IAMDEC0M
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* LK-DEC-FUNCTION = "T"  Text (Vorzeichen+10.10 Ziffern) -> COMP-3
003400* LK-DEC-FUNCTION = "C"  COMP-3 -> Text (Vorzeichen+10.10 Ziffern)
003500*
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS DIGIT-CLASS   IS "0123456789".
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*--------------------------------------------------------------*
004900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005000*--------------------------------------------------------------*
005100 01          COMP-FELDER.
005200     05      C4-I1               PIC S9(04) COMP.
005300     05      C4-LEN              PIC S9(04) COMP.
005400     05      C18-INT-PART        PIC S9(18) COMP-3.
005500     05      C18-FRAC-PART       PIC S9(18) COMP-3.
005600
005700*--------------------------------------------------------------*
005800* Felder mit konstantem Inhalt: Praefix K
005900*--------------------------------------------------------------*
006000 01          KONSTANTE-FELDER.
006100     05      K-MODUL             PIC X(08) VALUE "IAMDEC0M".
006200     05      K-TEN-TO-10         PIC S9(18) COMP-3
006300                                 VALUE 10000000000.
006400
006500*--------------------------------------------------------------*
006600* Konvertierungsfelder
006700*--------------------------------------------------------------*
006800 01          W-EDIT-FELDER.
006900     05      W-EDIT-VALUE        PIC -9(10).9(10).
007000     05      W-EDIT-REDEF REDEFINES W-EDIT-VALUE PIC X(22).
007100
007200 01          W-SPLIT-FELDER.
007300     05      W-INT-TEXT          PIC X(11).
007400     05      W-INT-SIGN REDEFINES W-INT-TEXT.
007500         10  W-INT-SIGN-CHAR     PIC X(01).
007600         10  W-INT-DIGITS-RAW    PIC X(10).
007700     05      W-FRAC-TEXT         PIC X(10).
007800     05      W-INT-DIGITS        PIC X(10) JUSTIFIED RIGHT.
007900     05      W-INT-DIGITS-N REDEFINES W-INT-DIGITS PIC 9(10).
008000     05      W-FRAC-DIGITS       PIC X(10) JUSTIFIED RIGHT.
008100     05      W-FRAC-DIGITS-N REDEFINES W-FRAC-DIGITS PIC 9(10).
008200
008300 01          SCHALTER.
008400     05      NEGATIVE-SW         PIC X(01)  VALUE "N".
008500         88  IS-NEGATIVE                 VALUE "Y".
008600     05      TEXT-VALID-SW       PIC X(01) VALUE "Y".
008700         88  TEXT-IS-VALID               VALUE "Y".
008800         88  TEXT-IS-INVALID             VALUE "N".
008900
009000 LINKAGE SECTION.
009100     COPY IAMDECLK OF "=IAMLIB".
009200
009300 PROCEDURE DIVISION USING LK-DEC-PARMS.
009400
009500******************************************************************
009600* Steuerungs-Section
009700******************************************************************
009800 A100-STEUERUNG SECTION.
009900 A100-00.
010000     MOVE "0" TO LK-DEC-STATUS
010100     EVALUATE LK-DEC-FUNCTION
010200         WHEN "T"    PERFORM B100-TEXT-TO-COMP3
010300         WHEN "C"    PERFORM B200-COMP3-TO-TEXT
010400         WHEN OTHER  MOVE "1" TO LK-DEC-STATUS
010500     END-EVALUATE
010600     GOBACK
010700     .
010800 A100-99.
010900     EXIT.
011000
011100******************************************************************
011200* Text (Vorzeichen + 10 Vorkomma + "." + 10 Nachkomma) -> COMP-3
011300******************************************************************
011400 B100-TEXT-TO-COMP3 SECTION.
011500 B100-00.
011600     MOVE "N" TO NEGATIVE-SW
011700     MOVE "Y" TO TEXT-VALID-SW
011800     MOVE ZERO TO LK-DEC-VALUE
011900
012000     UNSTRING LK-DEC-TEXT DELIMITED BY "."
012100         INTO W-INT-TEXT, W-FRAC-TEXT
012200     END-UNSTRING
012300
012400     IF W-INT-SIGN-CHAR = "-"
012500         MOVE "Y" TO NEGATIVE-SW
012600         MOVE W-INT-DIGITS-RAW TO W-INT-DIGITS
012700     ELSE
012800         MOVE W-INT-TEXT(1:10) TO W-INT-DIGITS
012900     END-IF
013000     MOVE W-FRAC-TEXT TO W-FRAC-DIGITS
013100
013200     PERFORM C100-EDIT-NUMERIC-INT
013300     PERFORM C200-EDIT-NUMERIC-FRAC
013400
013500     IF TEXT-IS-INVALID
013600         MOVE "1" TO LK-DEC-STATUS
013700     ELSE
013800         INSPECT W-INT-DIGITS  REPLACING ALL SPACE BY ZERO
013900         INSPECT W-FRAC-DIGITS REPLACING ALL SPACE BY ZERO
014000         COMPUTE LK-DEC-VALUE ROUNDED =
014100                 W-INT-DIGITS-N + (W-FRAC-DIGITS-N / K-TEN-TO-10)
014200         IF IS-NEGATIVE
014300             COMPUTE LK-DEC-VALUE = LK-DEC-VALUE * -1
014400         END-IF
014500     END-IF
014600     .
014700 B100-99.
014800     EXIT.
014900
015000******************************************************************
015100* Nur-Ziffer-Pruefung fuer Vorkomma-Teil (kein FUNCTION NUMVAL)
015200******************************************************************
015300 C100-EDIT-NUMERIC-INT SECTION.
015400 C100-00.
015500     MOVE 1 TO C4-I1
015600     PERFORM C110-CHECK-INT-CHAR THRU C110-99
015700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 10
015800     .
015900 C100-99.
016000     EXIT.
016100
016200 C110-CHECK-INT-CHAR.
016300     IF W-INT-DIGITS(C4-I1:1) NOT = SPACE
016400        AND W-INT-DIGITS(C4-I1:1) NOT IS DIGIT-CLASS
016500         MOVE "N" TO TEXT-VALID-SW
016600     END-IF
016700     .
016800 C110-99.
016900     EXIT.
017000
017100******************************************************************
017200* Nur-Ziffer-Pruefung fuer Nachkomma-Teil
017300******************************************************************
017400 C200-EDIT-NUMERIC-FRAC SECTION.
017500 C200-00.
017600     MOVE 1 TO C4-I1
017700     PERFORM C210-CHECK-FRAC-CHAR THRU C210-99
017800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 10
017900     .
018000 C200-99.
018100     EXIT.
018200
018300 C210-CHECK-FRAC-CHAR.
018400     IF W-FRAC-DIGITS(C4-I1:1) NOT = SPACE
018500        AND W-FRAC-DIGITS(C4-I1:1) NOT IS DIGIT-CLASS
018600         MOVE "N" TO TEXT-VALID-SW
018700     END-IF
018800     .
018900 C210-99.
019000     EXIT.
019100
019200******************************************************************
019300* COMP-3 -> Text (Vorzeichen + 10 Vorkomma + "." + 10 Nachkomma)
019400******************************************************************
019500 B200-COMP3-TO-TEXT SECTION.
019600 B200-00.
019700     MOVE LK-DEC-VALUE TO W-EDIT-VALUE
019800     MOVE W-EDIT-REDEF TO LK-DEC-TEXT
019900*            fuehrendes Leerzeichen (positiv) wie Vorzeichen "+"
020000*            behandeln - Aufrufer erwartet Leerstelle oder "-"
020100     .
020200 B200-99.
020300     EXIT.
