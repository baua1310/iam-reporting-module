000100******************************************************************
000200* COPYBOOK      :: IAMMDS
000300* BESCHREIBUNG  :: Satzbild MANUAL-DATASOURCE (manuell erfasster
000400*                  Messwert). MDS-VALUE-TX ist die im Flatfile
000500*                  abgelegte Dezimaldarstellung, MDS-VALUE das
000600*                  daraus per U900-TEXT-TO-COMP3 gewandelte
000700*                  gepackte Feld (siehe Aufrufer).
000800* PREFIX        :: MDS-
000900* LAENGE        :: 61 Bytes
001000*----------------------------------------------------------------*
001100* Aenderungen
001200* Datum      Von   Auftrag     Kommentar
001300* ---------- ----- ----------- -----------------------------------
001400* 2024-01-08 kl    IAMBAT-1    Neuerstellung fuer IAM-Reporting   IAMMDS
001500******************************************************************
001600 01  MANUAL-DATASOURCE-RECORD.
001700     05  MDS-ID                  PIC X(36).
001800*            Vorzeichen(1) + 10 Vorkomma + Punkt(1) + 10 Nachkomma
001900     05  MDS-VALUE-TX            PIC X(22).
002000     05  MDS-VALUE-PRESENT-SW    PIC X(01)   VALUE "N".
002100         88  MDS-VALUE-PRESENT           VALUE "Y".
002200         88  MDS-VALUE-ABSENT            VALUE "N".
002300     05  MDS-VALUE               PIC S9(10)V9(10) COMP-3.
002400     05  FILLER                  PIC X(02)   VALUE SPACES.
