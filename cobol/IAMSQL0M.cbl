000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    IAMSQL0M.
000400 AUTHOR.        R. SCHUSTER.
000500 INSTALLATION.  IAM-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  2024-02-05.
000700 DATE-COMPILED.
000800 SECURITY.      VERTRAULICH - NUR INTERNER GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2024-02-05
001200* Letzte Version   :: A.00.00
001300* Kurzbeschreibung :: Datenquelle DATABASE fuer Messungen - Stub.
001400*                     Fuer Messungen der Art DATABASE fehlt in
001500*                     diesem Portierungsstand ein Datenbankhandler
001600*                     fuer die Aussenwelt-Anbindung; die Abfrage
001700*                     von Spalte/Zeile der Datenquelle kann daher
001800*                     noch nicht ausgefuehrt werden - das Modul
001900*                     liefert grundsaetzlich Status E, bis der
002000*                     Anschluss an einen Datenbankhandler nachge-
002100*                     zogen wird.
002200* Auftrag          :: IAMBAT-3
002300*
002400* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|2024-02-05| rss | Neuerstellung als Stub (kein Live-SQL) IAMSQL0M
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Die EXEC SQL BEGIN/ROLLBACK WORK Klammerung ist bewusst so
003500* belassen wie im uebrigen SourceSafe-Bestand, obwohl in diesem
003600* Stub keine Tabelle angesprochen wird - falls hier spaeter ein
003700* echter Datenbankzugriff nachgezogen wird, ist die Transaktions-
003800* klammer schon vorbereitet.
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS ALPHNUM IS "0123456789"
004600                      "abcdefghijklmnopqrstuvwxyz"
004700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004800                      " .,;-_!$%&/=*+".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------*
005600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005700*--------------------------------------------------------------*
005800 01          COMP-FELDER.
005900     05      C4-LEN              PIC S9(04) COMP.
006000     05      FILLER              PIC X(02)  VALUE SPACES.
006100
006200*--------------------------------------------------------------*
006300* Felder mit konstantem Inhalt: Praefix K
006400*--------------------------------------------------------------*
006500 01          KONSTANTE-FELDER.
006600     05      K-MODUL             PIC X(08) VALUE "IAMSQL0M".
006700     05      K-NOT-SUPPORTED     PIC X(38)
006800                 VALUE "DATABASE-Datenquelle nicht unterstuetzt".
006900     05      FILLER              PIC X(02)  VALUE SPACES.
007000
007100*--------------------------------------------------------------*
007200* Kopie des LK-SQL-QUERY-TEXT zur Pruefung - Vorderteil (Tabelle)
007300* und Restteil (Bedingung) getrennt betrachtet, siehe Z-Notiz
007400*--------------------------------------------------------------*
007500 01          W-QUERY-ARBEIT.
007600     05      W-QUERY-TEXT        PIC X(200).
007700 01          W-QUERY-REDEF REDEFINES W-QUERY-ARBEIT.
007800     05      W-QUERY-TABELLE     PIC X(40).
007900     05      W-QUERY-REST        PIC X(160).
008000
008100*--------------------------------------------------------------*
008200* Simulierte SQLCA - kein echter Datenbankhandler in diesem
008300* Dialekt, aber Struktur bleibt shop-typisch erhalten
008400*--------------------------------------------------------------*
008500 01          SQLCA-ERSATZ.
008600     05      SQLCODE-ERSATZ      PIC S9(09) COMP VALUE -999.
008700     05      FILLER              PIC X(04)   VALUE SPACES.
008800 01          SQLCA-REDEF REDEFINES SQLCA-ERSATZ.
008900     05      SQLCODE-BYTES       PIC X(04).
009000     05      FILLER              PIC X(04).
009100 01          SQLCA-REDEF-2 REDEFINES SQLCA-ERSATZ.
009200     05      SQLCODE-HALB-1      PIC X(02).
009300     05      SQLCODE-HALB-2      PIC X(02).
009400     05      FILLER              PIC X(04).
009500
009600 LINKAGE SECTION.
009700     COPY IAMSQLLK OF "=IAMLIB".
009800
009900 PROCEDURE DIVISION USING LK-SQL-PARMS.
010000
010100******************************************************************
010200* Steuerungs-Section
010300******************************************************************
010400 A100-STEUERUNG SECTION.
010500 A100-00.
010600     PERFORM U100-BEGIN
010700     MOVE ZERO TO LK-SQL-RESULT-VALUE
010800     MOVE LK-SQL-QUERY-TEXT TO W-QUERY-TEXT
010900
011000     IF LK-SQL-QUERY-TEXT = SPACES
011100         DISPLAY K-MODUL " - ATTR-SQL-QUERY fehlt"
011200     ELSE
011300         DISPLAY K-MODUL " - " K-NOT-SUPPORTED
011400     END-IF
011500     MOVE -999 TO SQLCODE-ERSATZ
011600     SET LK-SQL-NOK TO TRUE
011700
011800     PERFORM U120-ROLLBACK
011900     GOBACK
012000     .
012100 A100-99.
012200     EXIT.
012300
012400******************************************************************
012500* Transaktionsbegrenzungen
012600******************************************************************
012700 U100-BEGIN SECTION.
012800 U100-00.
012900     EXEC SQL
013000         BEGIN WORK
013100     END-EXEC
013200     .
013300 U100-99.
013400     EXIT.
013500
013600 U110-COMMIT SECTION.
013700 U110-00.
013800     EXEC SQL
013900         COMMIT WORK
014000     END-EXEC
014100     .
014200 U110-99.
014300     EXIT.
014400
014500 U120-ROLLBACK SECTION.
014600 U120-00.
014700     EXEC SQL
014800         ROLLBACK WORK
014900     END-EXEC
015000     .
015100 U120-99.
015200     EXIT.
