000100******************************************************************
000200* COPYBOOK      :: IAMMEAS
000300* BESCHREIBUNG  :: Satzbild MEASUREMENT (konfigurierte Messung).
000400*                  Wird zeilenweise aus MEASUREMENTS (kommagetrennt)
000500*                  per UNSTRING in dieses Layout einsortiert - das
000600*                  Quellsystem haelt keine satzfesten Records, nur
000700*                  relationale Zeilen (siehe FGOI/EIN-Vorlaeufer).
000800* PREFIX        :: MEA-
000900* LAENGE        :: 431 Bytes
001000*----------------------------------------------------------------*
001100* Aenderungen
001200* Datum      Von   Auftrag     Kommentar
001300* ---------- ----- ----------- -----------------------------------
001400* 2024-01-08 kl    IAMBAT-1    Neuerstellung fuer IAM-Reporting   IAMMEAS
001500* 2024-01-22 kl    IAMBAT-2    CSV-Attribute ergaenzt (Header/Spalte)
001600* 2024-02-05 rss   IAMBAT-3    SQL-Attribut (Stub) ergaenzt       IAMMEAS
001700******************************************************************
001800 01  MEASUREMENT-RECORD.
001900     05  MEA-ID                  PIC X(36).
002000     05  MEA-LABEL               PIC X(30).
002100     05  MEA-NAME                PIC X(60).
002200*            Art der Datenquelle - siehe 88-Werte
002300     05  MEA-DATASOURCE-TYPE     PIC X(08).
002400         88  MEA-DS-MANUAL               VALUE "MANUAL".
002500         88  MEA-DS-DATABASE             VALUE "DATABASE".
002600         88  MEA-DS-FILE                 VALUE "FILE".
002700     05  MEA-DATASOURCE-ID       PIC X(36).
002800*            CSV-Attribute (nur bei MEA-DS-FILE ausgewertet)
002900     05  MEA-CSV-HEADER-TEXT     PIC X(05).
003000         88  MEA-CSV-HEADER-YES          VALUE "TRUE".
003100         88  MEA-CSV-HEADER-NO           VALUE "FALSE".
003200     05  MEA-CSV-COLUMN-NAME     PIC X(30).
003300     05  MEA-CSV-COLUMN-INDEX-TX PIC X(04).
003400     05  MEA-CSV-COLUMN-INDEX REDEFINES
003500         MEA-CSV-COLUMN-INDEX-TX PIC 9(04).
003600     05  MEA-CSV-DELIMITER       PIC X(01).
003700     05  MEA-CSV-AGG-METHOD      PIC X(08).
003800         88  MEA-AGG-COUNT               VALUE "COUNT".
003900         88  MEA-AGG-SUM                 VALUE "SUM".
004000         88  MEA-AGG-MINIMUM             VALUE "MINIMUM".
004100         88  MEA-AGG-MAXIMUM             VALUE "MAXIMUM".
004200         88  MEA-AGG-AVERAGE             VALUE "AVERAGE".
004300         88  MEA-AGG-MEDIAN              VALUE "MEDIAN".
004400*            SQL-Attribut (nur bei MEA-DS-DATABASE - Stub, s. IAMSQL0M)
004500     05  MEA-SQL-QUERY           PIC X(200).
004600     05  FILLER                  PIC X(11)   VALUE SPACES.
